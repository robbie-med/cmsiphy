000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  LOCCLAS.
000130 AUTHOR. R. OKONKWO-BAEZ.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 06/04/91.
000160 DATE-COMPILED. 06/04/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    C H A N G E   L O G
000200*  06/04/91  ROB  ORIGINAL - SIDE (LATERALITY) AND BODY-SITE WORD
000210*                 LISTS BUILT WITH THE CODING SUPERVISOR OFF THE
000220*                 SURGICAL CODING DESK'S ANATOMY CHECKLIST.  BOTH
000230*                 SCANS LIVE IN ONE SUBPROGRAM SO A CALLER ONLY
000240*                 NEEDS ONE CALL PER NOTE FOR BOTH ANSWERS.
000250*  02/19/92  ROB  ADDED "EXTREMITIES" AS A CATCH-ALL BELOW THE UPPER/
000260*                 LOWER EXTREMITY CATEGORIES PER THE ORTHO CODING
000270*                 DESK - GENERIC "ARM"/"LEG" MENTIONS WERE FALLING
000280*                 THROUGH WITH NO SITE LABEL AT ALL.
000290*  09/09/98  MLR  Y2K REVIEW - NO DATE FIELDS.  NO CHANGE REQUIRED.
000300*  06/14/01  MLR  ADDED PLURAL FORMS (KIDNEYS, URETERS, FINGERS, ...)
000310*                 TO SEVERAL SITE CATEGORIES.  REQ 6118.
000320*  04/02/07  DSK  REBUILT ON PHRFIND FOR THE NEW CMS PROBLEM LIST JOB
000330*                 (CMSIFY).  REQ 7740.
000340******************************************************************
000350*    RETURNS TWO INDEPENDENT LABELS FOR ONE NOTE: LATERALITY-LABEL
000360*    (SIDE TABLE, 5 CATEGORIES) AND LOCATION-LABEL (BODY-SITE
000370*    TABLE, 13 CATEGORIES).  EACH TABLE IS SCANNED IN ITS OWN FIXED
000380*    PRIORITY ORDER, INDEPENDENTLY OF THE OTHER.
000390******************************************************************
000400
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-390.
000440 OBJECT-COMPUTER. IBM-390.
000450 SPECIAL-NAMES.
000460     CLASS WORD-CHAR IS "A" THRU "Z" "0" THRU "9".
000470
000480 INPUT-OUTPUT SECTION.
000490
000500 DATA DIVISION.
000510 FILE SECTION.
000520
000530 WORKING-STORAGE SECTION.
000540 01  SIDE-LOADER.
000550     05  FILLER PIC X(20)  VALUE "bilateral".
000560     05  FILLER PIC X(160) VALUE
000570        "bilateral|bilat|both|two-sided|two sided#".
000580     05  FILLER PIC X(20)  VALUE "right".
000590     05  FILLER PIC X(160) VALUE
000600        "right|rt|r-sided|r sided|r-hand|r-handed#".
000610     05  FILLER PIC X(20)  VALUE "left".
000620     05  FILLER PIC X(160) VALUE
000630        "left|lt|l-sided|l sided|l-hand|l-handed#".
000640     05  FILLER PIC X(20)  VALUE "midline".
000650     05  FILLER PIC X(160) VALUE "midline|central|tracheal midline#".
000660     05  FILLER PIC X(20)  VALUE "unspecified".
000670     05  FILLER PIC X(160) VALUE
000680        "unspecified side|not specified|unclear side#".
000690
000700 01  SIDE-TABLE-AREA REDEFINES SIDE-LOADER.
000710     05  SIDE-ENTRY OCCURS 5 TIMES INDEXED BY SIDE-IDX.
000720         10  SIDE-LABEL      PIC X(20).
000730         10  SIDE-TRIGGERS   PIC X(160).
000740
000750 01  SITE-LOADER.
000760     05  FILLER PIC X(20)  VALUE "head neck".
000770     05  FILLER PIC X(160) VALUE "head|neck|throat|face|scalp#".
000780     05  FILLER PIC X(20)  VALUE "chest lung".
000790     05  FILLER PIC X(160) VALUE
000800        "chest|lung|lungs|pulmonary|pulmonic|pleura|pleural#".
000810     05  FILLER PIC X(20)  VALUE "heart cardiac".
000820     05  FILLER PIC X(160) VALUE
000830        "heart|cardiac|myocardial|myocardium|pericarditis|pericardium
000840-        "#".
000850     05  FILLER PIC X(20)  VALUE "abdomen gi".
000860     05  FILLER PIC X(160) VALUE
000870        "abdomen|abdominal|liver|hepatic|spleen|pancreas|stomach|gall
000880-        "bladder|colon|intestinal|intestine#".
000890     05  FILLER PIC X(20)  VALUE "renal genitourinary".
000900     05  FILLER PIC X(160) VALUE
000910        "kidney|kidneys|renal|ureter|ureters|bladder|urethra|testicle
000920-        "|testis|testes|ovary|ovarian|uterus|uterine|prostate|prostat
000930-        "ic#".
000940     05  FILLER PIC X(20)  VALUE "upper extremity".
000950     05  FILLER PIC X(160) VALUE
000960        "shoulder|elbow|forearm|hand|hands|wrist|finger|fingers#".
000970     05  FILLER PIC X(20)  VALUE "lower extremity".
000980     05  FILLER PIC X(160) VALUE
000990        "hip|thigh|knee|leg|calf|foot|toe|toes|heel|ankle#".
001000     05  FILLER PIC X(20)  VALUE "extremities".
001010     05  FILLER PIC X(160) VALUE
001020        "arm|arms|leg|legs|extremity|extremities|upper limb|lower lim
001030-        "b#".
001040     05  FILLER PIC X(20)  VALUE "spine".
001050     05  FILLER PIC X(160) VALUE
001060        "spine|spinal|cervical|thoracic|lumbar|sacral#".
001070     05  FILLER PIC X(20)  VALUE "skin soft tissue".
001080     05  FILLER PIC X(160) VALUE
001090        "skin|soft tissue|subcutaneous|dermal|cutaneous#".
001100     05  FILLER PIC X(20)  VALUE "neuro cns".
001110     05  FILLER PIC X(160) VALUE
001120        "brain|cerebral|cerebrum|cerebellum|meninges|meningitis|cns|s
001130-        "pinal cord#".
001140     05  FILLER PIC X(20)  VALUE "vascular".
001150     05  FILLER PIC X(160) VALUE
001160        "artery|arteries|vein|veins|vascular|av|aorta|aortic|carotid|
001170-        "femoral|popliteal#".
001180     05  FILLER PIC X(20)  VALUE "musculoskeletal".
001190     05  FILLER PIC X(160) VALUE
001200        "muscle|muscles|tendon|tendons|bone|bones|joint|joints|skelet
001210-        "al|osseous#".
001220
001230 01  SITE-TABLE-AREA REDEFINES SITE-LOADER.
001240     05  SITE-ENTRY OCCURS 13 TIMES INDEXED BY SITE-IDX.
001250         10  SITE-LABEL      PIC X(20).
001260         10  SITE-TRIGGERS   PIC X(160).
001270
001280 01  SCAN-FIELDS.
001290     05  TRIG-LIST       PIC X(160).
001300     05  TRIG-LIST-HALVES REDEFINES TRIG-LIST.
001310         10  TRIG-LIST-FIRST-80  PIC X(80).
001320         10  TRIG-LIST-LAST-80   PIC X(80).
001330     05  PTR             PIC S9(4) COMP.
001340     05  ONE-TRIG        PIC X(60).
001350     05  CAT-HIT-SW      PIC X(1).
001360         88  CAT-HIT         VALUE "Y".
001370         88  CAT-NOT-HIT     VALUE "N".
001380     05  FILLER              PIC X(04).
001390
001400 01  FOUND-FIELDS.
001410     05  FOUND-SW        PIC X(1).
001420         88  FOUND           VALUE "Y".
001430     05  FOUND-POS       PIC S9(4) COMP.
001440
001450 LINKAGE SECTION.
001460 01  NOTE-TEXT            PIC X(600).
001470 01  LATERALITY-LABEL     PIC X(12).
001480 01  LOCATION-LABEL       PIC X(24).
001490
001500 PROCEDURE DIVISION USING NOTE-TEXT, LATERALITY-LABEL,
001510         LOCATION-LABEL.
001520
001530 000-MAINLINE.
001540     MOVE SPACES TO LATERALITY-LABEL, LOCATION-LABEL.
001550     PERFORM 200-SCAN-SIDE THRU 200-EXIT
001560         VARYING SIDE-IDX FROM 1 BY 1
001570         UNTIL SIDE-IDX > 5
001580            OR LATERALITY-LABEL NOT = SPACES.
001590     IF LATERALITY-LABEL = SPACES
001600         MOVE "unspecified" TO LATERALITY-LABEL.
001610     PERFORM 300-SCAN-SITE THRU 300-EXIT
001620         VARYING SITE-IDX FROM 1 BY 1
001630         UNTIL SITE-IDX > 13
001640            OR LOCATION-LABEL NOT = SPACES.
001650     IF LOCATION-LABEL = SPACES
001660         MOVE "unspecified" TO LOCATION-LABEL.
001670 000-EXIT.
001680     GOBACK.
001690
001700 200-SCAN-SIDE.
001710     MOVE "N" TO CAT-HIT-SW.
001720     MOVE SIDE-TRIGGERS(SIDE-IDX) TO TRIG-LIST.
001730     MOVE 1 TO PTR.
001740     PERFORM 210-SCAN-ONE-SIDE-TRIG THRU 210-EXIT
001750         UNTIL PTR > 160 OR CAT-HIT.
001760     IF CAT-HIT
001770         MOVE SIDE-LABEL(SIDE-IDX) TO LATERALITY-LABEL.
001780 200-EXIT.
001790     EXIT.
001800
001810 210-SCAN-ONE-SIDE-TRIG.
001820     MOVE SPACES TO ONE-TRIG.
001830     UNSTRING TRIG-LIST DELIMITED BY "|" OR "#"
001840         INTO ONE-TRIG
001850         WITH POINTER PTR.
001860     IF ONE-TRIG = SPACES
001870         MOVE 161 TO PTR
001880         GO TO 210-EXIT.
001890     MOVE "N" TO FOUND-SW.
001900     MOVE ZERO TO FOUND-POS.
001910     CALL "PHRFIND" USING NOTE-TEXT, ONE-TRIG, "I",
001920         1, FOUND-SW, FOUND-POS.
001930     IF FOUND
001940         MOVE "Y" TO CAT-HIT-SW.
001950 210-EXIT.
001960     EXIT.
001970
001980 300-SCAN-SITE.
001990     MOVE "N" TO CAT-HIT-SW.
002000     MOVE SITE-TRIGGERS(SITE-IDX) TO TRIG-LIST.
002010     MOVE 1 TO PTR.
002020     PERFORM 310-SCAN-ONE-SITE-TRIG THRU 310-EXIT
002030         UNTIL PTR > 160 OR CAT-HIT.
002040     IF CAT-HIT
002050         MOVE SITE-LABEL(SITE-IDX) TO LOCATION-LABEL.
002060 300-EXIT.
002070     EXIT.
002080
002090 310-SCAN-ONE-SITE-TRIG.
002100     MOVE SPACES TO ONE-TRIG.
002110     UNSTRING TRIG-LIST DELIMITED BY "|" OR "#"
002120         INTO ONE-TRIG
002130         WITH POINTER PTR.
002140     IF ONE-TRIG = SPACES
002150         MOVE 161 TO PTR
002160         GO TO 310-EXIT.
002170     MOVE "N" TO FOUND-SW.
002180     MOVE ZERO TO FOUND-POS.
002190     CALL "PHRFIND" USING NOTE-TEXT, ONE-TRIG, "I",
002200         1, FOUND-SW, FOUND-POS.
002210     IF FOUND
002220         MOVE "Y" TO CAT-HIT-SW.
002230 310-EXIT.
002240     EXIT.
002250
