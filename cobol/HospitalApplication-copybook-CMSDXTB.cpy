000100******************************************************************
000200*  CMSDXTB  -  IN-MEMORY DIAGNOSIS CODE TABLE                   *
000300*  BUILT BY CMSIFY'S 050-LOAD-DXCODE-TABLE FROM FILE DXCODES,   *
000400*  SEARCHED BY ICDLKUP.  COPIED BY BOTH SO THE CALLER'S AND     *
000500*  THE CALLED PROGRAM'S VIEW OF THE TABLE NEVER DRIFT APART.    *
000600******************************************************************
000700 01  DX-CODE-TABLE.
000800     05  DX-TABLE-ENTRY OCCURS 200 TIMES
000900                            INDEXED BY DX-TABLE-IDX.
001000         10  DX-CODE-TBL                            PIC X(08).
001100         10  DX-SHORT-TBL                            PIC X(30).
001200         10  DX-LONG-TBL                             PIC X(60).
001300 01  DX-TABLE-COUNT                                  PIC S9(4)
001400                                                      COMP.
