000100******************************************************************
000110*  CMSIFY.  NIGHTLY CMS-READY PROBLEM LIST BUILDER - DRIVER.     *
000120*  READS ONE CLINICAL NOTE PER RECORD FROM NOTES, EXPANDS THE    *
000130*  DEPARTMENT'S STANDARD ABBREVIATIONS, IDENTIFIES THE KNOWN     *
000140*  DIAGNOSES ON THE NOTE, RUNS THE COMPONENT-DETECTOR SUBPROGRAM *
000150*  SUITE, ASSEMBLES A CODED PROBLEM PHRASE PER DIAGNOSIS AND     *
000160*  WRITES THE CODING DEPT'S NIGHTLY PROBLEM-LIST REPORT.         *
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    CMSIFY.
000200 AUTHOR.        R. OKONKWO-BAEZ.
000210 INSTALLATION.  HEALTH INFORMATION SYSTEMS - CODING SUPPORT.
000220 DATE-WRITTEN.  07/02/91.
000230 DATE-COMPILED.
000240 SECURITY.      DEPARTMENTAL USE ONLY.  NOT FOR RELEASE OUTSIDE
000250                 THE CODING SUPPORT UNIT WITHOUT HIM SIGN-OFF.
000260*
000270*    CHANGE LOG
000280*    ----------
000290*    07/02/91  ROB   ORIGINAL DRIVER FOR THE NIGHTLY PROBLEM
000300*                    LIST EXTRACT.  TIES TOGETHER PHRFIND AND
000310*                    THE COMPONENT-DETECTOR SUBPROGRAM SUITE
000320*                    WRITTEN THIS SPRING FOR THE CODING DEPT.
000330*    08/14/91  ROB   REQ 6003.  ADDED THE ANXIETY DIAGNOSIS NAME
000340*                    THE CODING OFFICE ASKED FOR AFTER THE FIRST
000350*                    PARALLEL RUN TURNED UP SEVERAL MISSED NOTES.
000360*    02/19/92  ROB   REQ 6003.  ABBREVIATION TABLE NOW LOOPS
000370*                    UNTIL NO MORE OCCURRENCES OF A GIVEN
000380*                    ABBREVIATION ARE FOUND INSTEAD OF STOPPING
000390*                    AFTER THE FIRST HIT - SOME NOTES REPEAT
000400*                    "HTN" OR "CKD" SEVERAL TIMES.
000410*    11/02/92  ROB   REQ 6003.  DXCODES LOAD NO LONGER ABENDS
000420*                    WHEN THE CROSSWALK EXTRACT IS MISSING OR
000430*                    EMPTY - CODING OFFICE WOULD RATHER SEE
000440*                    "UNMAPPED" LINES THAN A DEAD JOB OVERNIGHT.
000450*    04/14/95  ROB   REQ 6118.  DETECTOR CALLS MOVED OUT OF THE
000460*                    PER-DIAGNOSIS LOOP - ALL DIAGNOSES ON A
000470*                    NOTE SHARE ONE SET OF DETECTOR RESULTS PER
000480*                    THE ANALYST'S WRITE-UP, AND WE WERE
000490*                    NEEDLESSLY RE-SCANNING THE SAME TEXT ONCE
000500*                    PER DIAGNOSIS.
000510*    09/09/98  MLR   Y2K REVIEW - NO DATE-BEARING FIELDS FLOW
000520*                    THROUGH THIS PROGRAM (NOTE-ID IS AN
000530*                    OPAQUE KEY, NOT A DATE).  NO CHANGE
000540*                    REQUIRED.  SIGNED OFF PER MEMO HIS-98-1140.
000550*    03/03/01  MLR   REQ 6118.  SUPPORTING-DATA EXTRACTOR IS NOW
000560*                    CALLED AGAINST THE ORIGINAL, UNEXPANDED
000570*                    NOTE TEXT PER THE ANALYST'S SPEC - AN
000580*                    EXPANDED ABBREVIATION WAS SHOWING UP
000590*                    INSIDE A SUPPORTING-DATA TOKEN.
000600*    07/22/06  DSK   REQ 7740.  CONTROL TOTALS NOW WRITTEN TO
000610*                    RPTOUT AS WELL AS DISPLAYED - CODING
000620*                    OFFICE WANTED THEM ON THE HARD COPY.
000630*
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. IBM-390.
000670 OBJECT-COMPUTER. IBM-390.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM
000700     CLASS WORD-CHAR IS "A" THRU "Z" "0" THRU "9"
000710     SWITCH-0 IS TRACE-SWITCH ON STATUS IS TRACE-MODE-ON.
000720*
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT NOTES
000760         ASSIGN TO UT-S-NOTES
000770         ACCESS MODE IS SEQUENTIAL
000780         FILE STATUS IS OFCODE-NOTES.
000790*
000800     SELECT DXCODES
000810         ASSIGN TO UT-S-DXCODES
000820         ACCESS MODE IS SEQUENTIAL
000830         FILE STATUS IS OFCODE-DX.
000840*
000850     SELECT RPTOUT
000860         ASSIGN TO UT-S-RPTOUT
000870         ACCESS MODE IS SEQUENTIAL
000880         FILE STATUS IS OFCODE-RPT.
000890*
000900 DATA DIVISION.
000910 FILE SECTION.
000920*
000930 FD  NOTES
000940     RECORDING MODE IS F
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 408 CHARACTERS
000970     BLOCK CONTAINS 0 RECORDS
000980     DATA RECORD IS NOTE-INPUT-REC.
000990     COPY CMSNOTE.
001000*
001010 FD  DXCODES
001020     RECORDING MODE IS F
001030     LABEL RECORDS ARE STANDARD
001040     RECORD CONTAINS 98 CHARACTERS
001050     BLOCK CONTAINS 0 RECORDS
001060     DATA RECORD IS DXCODE-INPUT-REC.
001070     COPY CMSDXCD.
001080*
001090 FD  RPTOUT
001100     RECORDING MODE IS F
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 132 CHARACTERS
001130     BLOCK CONTAINS 0 RECORDS
001140     DATA RECORD IS RPT-OUTPUT-REC.
001150     COPY CMSRPT.
001160*
001170 WORKING-STORAGE SECTION.
001180*
001190 01  FILE-STATUS-CODES.
001200     05  OFCODE-NOTES                  PIC XX.
001210     05  OFCODE-DX                     PIC XX.
001220     05  OFCODE-RPT                    PIC XX.
001230     05  FILLER                        PIC X(02).
001240*
001250 01  FLAGS-AND-SWITCHES.
001260     05  MORE-NOTES-SW                 PIC X(01) VALUE "Y".
001270         88  NO-MORE-NOTES                    VALUE "N".
001280         88  MORE-NOTES                       VALUE "Y".
001290     05  MORE-DXCODES-SW                PIC X(01) VALUE "Y".
001300         88  NO-MORE-DXCODES                  VALUE "N".
001310         88  MORE-DXCODES                     VALUE "Y".
001320     05  FILLER                        PIC X(02).
001330*
001340 01  COUNTERS-AND-ACCUMULATORS.
001350     05  WS-NOTES-READ                 PIC S9(05)     COMP.
001360     05  WS-PROBLEM-LINES-WRITTEN      PIC S9(05)     COMP.
001370     05  WS-NOTES-NO-DIAGNOSIS         PIC S9(05)     COMP.
001380     05  WS-LOOKUP-HITS                PIC S9(05)     COMP.
001390     05  WS-LOOKUP-MISSES              PIC S9(05)     COMP.
001400     05  FILLER                        PIC X(02).
001410 77  ZERO-VAL                          PIC S9(01)     VALUE ZERO.
001420 77  ONE-VAL                           PIC S9(01)     VALUE 1.
001430*
001440*    STANDARD ABBREVIATIONS THE CODING OFFICE WANTS EXPANDED
001450*    BEFORE DIAGNOSIS SCANNING AND DETECTION - WHOLE-WORD,
001460*    CASE-SENSITIVE AS KEYED BY THE PHYSICIAN.
001470*
001480 01  ABBR-LOADER.
001490     05  FILLER                        PIC X(08) VALUE "DM2".
001500     05  FILLER                        PIC X(40) VALUE
001510         "Type 2 diabetes mellitus".
001520     05  FILLER                        PIC X(08) VALUE "DM1".
001530     05  FILLER                        PIC X(40) VALUE
001540         "Type 1 diabetes mellitus".
001550     05  FILLER                        PIC X(08) VALUE "HTN".
001560     05  FILLER                        PIC X(40) VALUE
001570         "Hypertension".
001580     05  FILLER                        PIC X(08) VALUE "AKI".
001590     05  FILLER                        PIC X(40) VALUE
001600         "Acute kidney injury".
001610     05  FILLER                        PIC X(08) VALUE "CKD".
001620     05  FILLER                        PIC X(40) VALUE
001630         "Chronic kidney disease".
001640     05  FILLER                        PIC X(08) VALUE "CHF".
001650     05  FILLER                        PIC X(40) VALUE
001660         "Congestive heart failure".
001670     05  FILLER                        PIC X(08) VALUE "COPD".
001680     05  FILLER                        PIC X(40) VALUE
001690         "Chronic obstructive pulmonary disease".
001700     05  FILLER                        PIC X(08) VALUE "OSA".
001710     05  FILLER                        PIC X(40) VALUE
001720         "Obstructive sleep apnea".
001730     05  FILLER                        PIC X(08) VALUE "CAD".
001740     05  FILLER                        PIC X(40) VALUE
001750         "Coronary artery disease".
001760     05  FILLER                        PIC X(08) VALUE "AFib".
001770     05  FILLER                        PIC X(40) VALUE
001780         "Atrial fibrillation".
001790 01  ABBR-TABLE-AREA REDEFINES ABBR-LOADER.
001800     05  ABBR-ENTRY OCCURS 10 TIMES INDEXED BY ABBR-IDX.
001810         10  ABBR-TRIG              PIC X(08).
001820         10  ABBR-EXPANSION         PIC X(40).
001830*
001840*    KNOWN DIAGNOSIS NAMES - FIXED SCAN ORDER PER THE CODING
001850*    OFFICE'S WRITE-UP.  WHOLE-PHRASE, CASE-INSENSITIVE.
001860*
001870 01  DIAG-LOADER.
001880     05  FILLER                        PIC X(40) VALUE
001890         "Type 2 diabetes mellitus".
001900     05  FILLER                        PIC X(40) VALUE
001910         "Type 1 diabetes mellitus".
001920     05  FILLER                        PIC X(40) VALUE
001930         "Hypertension".
001940     05  FILLER                        PIC X(40) VALUE
001950         "Acute kidney injury".
001960     05  FILLER                        PIC X(40) VALUE
001970         "Chronic kidney disease".
001980     05  FILLER                        PIC X(40) VALUE
001990         "Congestive heart failure".
002000     05  FILLER                        PIC X(40) VALUE
002010         "Chronic obstructive pulmonary disease".
002020     05  FILLER                        PIC X(40) VALUE
002030         "Obstructive sleep apnea".
002040     05  FILLER                        PIC X(40) VALUE
002050         "Coronary artery disease".
002060     05  FILLER                        PIC X(40) VALUE
002070         "Atrial fibrillation".
002080     05  FILLER                        PIC X(40) VALUE
002090         "Pneumonia".
002100     05  FILLER                        PIC X(40) VALUE
002110         "Anemia".
002120     05  FILLER                        PIC X(40) VALUE
002130         "Depression".
002140     05  FILLER                        PIC X(40) VALUE
002150         "Anxiety".
002160 01  DIAG-TABLE-AREA REDEFINES DIAG-LOADER.
002170     05  DIAG-NAME OCCURS 14 TIMES INDEXED BY DIAG-IDX
002180                                       PIC X(40).
002190*
002200*    NOTE-TEXT WORK AREAS.
002210*
002220 01  TEXT-FIELDS.
002230     05  EXPANDED-TEXT             PIC X(600).
002240     05  EXPANDED-CHARS REDEFINES EXPANDED-TEXT
002250                                       PIC X(01) OCCURS 600
002260                                                       TIMES.
002270     05  WORK-BUF                  PIC X(600).
002280     05  WS-ORIG-TEXT                  PIC X(600).
002290     05  SCAN-POS                  PIC S9(04)     COMP.
002300     05  FOUND-SW                  PIC X(01).
002310         88  FOUND                        VALUE "Y".
002320     05  FOUND-POS                 PIC S9(04)     COMP.
002330     05  MORE-MATCH-SW             PIC X(01).
002340     05  TRIG-LEN                  PIC S9(04)     COMP.
002350     05  EXP-LEN                   PIC S9(04)     COMP.
002360     05  BEFORE-LEN                PIC S9(04)     COMP.
002370     05  AFTER-START                PIC S9(04)    COMP.
002380     05  PHRASE-LEN                PIC S9(04)     COMP.
002390     05  LOOKUP-LEN                PIC S9(04)     COMP.
002400     05  FILLER                        PIC X(02).
002410*
002420*    GENERIC BACKWARD-SCAN LENGTH-FINDER - WIDE ENOUGH FOR THE
002430*    132-BYTE PRINT LINE AND THE 120-BYTE ASSEMBLED PHRASE.
002440*
002450 01  LEN-FIELDS.
002460     05  LEN-WORK                  PIC X(132).
002470     05  LEN-RESULT                PIC S9(04)     COMP.
002480     05  FILLER                        PIC X(02).
002490*
002500*    ONE SET OF DETECTOR RESULTS, SHARED BY EVERY DIAGNOSIS
002510*    FOUND ON THE CURRENT NOTE (REQ 6118, 04/14/95).
002520*
002530 01  WS-DETECTOR-RESULTS.
002540     05  WS-MODIFIER                   PIC X(20).
002550     05  WS-COMPLICATION               PIC X(24).
002560     05  WS-STAGE                      PIC X(24).
002570     05  WS-TEMPORAL                   PIC X(20).
002580     05  WS-LATERALITY                 PIC X(12).
002590     05  WS-LOCATION                   PIC X(24).
002600     05  WS-ETIOLOGY                   PIC X(20).
002610     05  WS-CONTEXT                    PIC X(20).
002620     05  WS-SUPPORT                    PIC X(80).
002630     05  FILLER                        PIC X(04).
002640*
002650*    DIAGNOSES FOUND ON THE CURRENT NOTE, IN SCAN ORDER.
002660*
002670 01  WS-DIAG-FIELDS.
002680     05  WS-DIAG-COUNT                 PIC S9(04)     COMP.
002690     05  WS-DIAG-NAMES-FOUND OCCURS 14 TIMES
002700                 INDEXED BY WS-PROB-IDX PIC X(40).
002710     05  FILLER                        PIC X(04).
002720*
002730*    PER-DIAGNOSIS WORK AREAS - PHRASE AND CODE LOOKUP RESULT.
002740*
002750 01  WS-OUTPUT-FIELDS.
002760     05  WS-PHRASE-TEXT                PIC X(120).
002770     05  WS-LOOKUP-RESULT               PIC X(100).
002780     05  WS-LOOKUP-HIT-SW              PIC X(01).
002790         88  WS-LOOKUP-HIT                    VALUE "Y".
002800     05  WS-LINE-NBR-O                 PIC 99.
002810     05  FILLER                        PIC X(04).
002820*
002830*    PRINT LINES.
002840*
002850 01  WS-HDR-LINE                       PIC X(132).
002860 01  WS-PROB-LINE                      PIC X(132).
002870 01  WS-BLANK-LINE                     PIC X(132) VALUE SPACES.
002880 01  WS-TOTAL-LINE.
002890     05  WS-TOTAL-LABEL                PIC X(28).
002900     05  FILLER                        PIC X(01) VALUE SPACE.
002910     05  WS-TOTAL-COUNT-O               PIC ZZZZ9.
002920     05  FILLER                        PIC X(98) VALUE SPACES.
002930*
002940*    ABEND SUPPORT.
002950*
002960     COPY CMSABND.
002970*
002980*    IN-MEMORY DIAGNOSIS CODE TABLE, LOADED ONCE FROM DXCODES
002990*    AND SHARED WITH ICDLKUP ON EVERY CALL.
003000*
003010     COPY CMSDXTB.
003020*
003030 PROCEDURE DIVISION.
003040     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003050     PERFORM 100-MAINLINE THRU 100-EXIT
003060             UNTIL NO-MORE-NOTES.
003070     PERFORM 999-CLEANUP THRU 999-EXIT.
003080     MOVE +0 TO RETURN-CODE.
003090     GOBACK.
003100*
003110 000-HOUSEKEEPING.
003120     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003130     DISPLAY "******** BEGIN JOB CMSIFY ********".
003140     INITIALIZE COUNTERS-AND-ACCUMULATORS.
003150     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003160     PERFORM 050-LOAD-DXCODE-TABLE THRU 050-EXIT.
003170     PERFORM 900-READ-NOTES THRU 900-EXIT.
003180 000-EXIT.
003190     EXIT.
003200*
003210 800-OPEN-FILES.
003220     MOVE "800-OPEN-FILES" TO PARA-NAME.
003230     OPEN INPUT NOTES.
003240     OPEN OUTPUT RPTOUT.
003250     DISPLAY OFCODE-NOTES.
003260     DISPLAY OFCODE-RPT.
003270     IF OFCODE-NOTES NOT = "00"
003280         MOVE "NOTES FILE FAILED TO OPEN" TO ABEND-REASON
003290         GO TO 1000-ABEND-RTN.
003300     IF OFCODE-RPT NOT = "00"
003310         MOVE "RPTOUT FILE FAILED TO OPEN" TO ABEND-REASON
003320         GO TO 1000-ABEND-RTN.
003330 800-EXIT.
003340     EXIT.
003350*
003360*    050-LOAD-DXCODE-TABLE - REQ 6003 (11/02/92): A MISSING OR
003370*    EMPTY DXCODES EXTRACT IS NOT FATAL.  THE TABLE IS SIMPLY
003380*    LEFT AT ZERO ENTRIES AND ICDLKUP REPORTS MAPPING
003390*    UNAVAILABLE FOR EVERY DIAGNOSIS.
003400*
003410 050-LOAD-DXCODE-TABLE.
003420     MOVE "050-LOAD-DXCODE-TABLE" TO PARA-NAME.
003430     MOVE ZERO TO DX-TABLE-COUNT.
003440     OPEN INPUT DXCODES.
003450     IF OFCODE-DX NOT = "00"
003460         DISPLAY "** DXCODES FILE NOT AVAILABLE **"
003470         GO TO 050-EXIT.
003480     MOVE "Y" TO MORE-DXCODES-SW.
003490     PERFORM 055-READ-DXCODES THRU 055-EXIT
003500         UNTIL NO-MORE-DXCODES
003510            OR DX-TABLE-COUNT = 200.
003520     CLOSE DXCODES.
003530 050-EXIT.
003540     EXIT.
003550*
003560 055-READ-DXCODES.
003570     READ DXCODES
003580         AT END MOVE "N" TO MORE-DXCODES-SW
003590         GO TO 055-EXIT
003600     END-READ.
003610     ADD +1 TO DX-TABLE-COUNT.
003620     MOVE DX-CODE-IN  TO DX-CODE-TBL(DX-TABLE-COUNT).
003630     MOVE DX-SHORT-IN TO DX-SHORT-TBL(DX-TABLE-COUNT).
003640     MOVE DX-LONG-IN  TO DX-LONG-TBL(DX-TABLE-COUNT).
003650 055-EXIT.
003660     EXIT.
003670*
003680 900-READ-NOTES.
003690     MOVE "900-READ-NOTES" TO PARA-NAME.
003700     READ NOTES
003710         AT END MOVE "N" TO MORE-NOTES-SW
003720         GO TO 900-EXIT
003730     END-READ.
003740     ADD +1 TO WS-NOTES-READ.
003750 900-EXIT.
003760     EXIT.
003770*
003780 100-MAINLINE.
003790     MOVE "100-MAINLINE" TO PARA-NAME.
003800     PERFORM 200-PROCESS-ONE-NOTE THRU 200-EXIT.
003810     PERFORM 900-READ-NOTES THRU 900-EXIT.
003820 100-EXIT.
003830     EXIT.
003840*
003850 200-PROCESS-ONE-NOTE.
003860     MOVE "200-PROCESS-ONE-NOTE" TO PARA-NAME.
003870     PERFORM 210-EXPAND-ABBREVIATIONS THRU 210-EXIT.
003880     PERFORM 220-FIND-DIAGNOSES THRU 220-EXIT.
003890     PERFORM 230-RUN-DETECTORS THRU 230-EXIT.
003900     PERFORM 240-WRITE-NOTE-REPORT THRU 240-EXIT.
003910 200-EXIT.
003920     EXIT.
003930*
003940 210-EXPAND-ABBREVIATIONS.
003950     MOVE SPACES TO EXPANDED-TEXT.
003960     MOVE NOTE-TEXT TO EXPANDED-TEXT.
003970     PERFORM 215-REPLACE-ONE-ABBR THRU 215-EXIT
003980         VARYING ABBR-IDX FROM 1 BY 1
003990         UNTIL ABBR-IDX > 10.
004000 210-EXIT.
004010     EXIT.
004020*
004030*    215/217/218 - REQ 6003 (02/19/92): KEEP REPLACING A GIVEN
004040*    ABBREVIATION UNTIL NO FURTHER WHOLE-WORD OCCURRENCE IS
004050*    FOUND, THEN MOVE ON TO THE NEXT TABLE ENTRY.
004060*
004070 215-REPLACE-ONE-ABBR.
004080     MOVE "Y" TO MORE-MATCH-SW.
004090     PERFORM 217-TRY-ONE-REPLACE THRU 217-EXIT
004100         UNTIL MORE-MATCH-SW = "N".
004110 215-EXIT.
004120     EXIT.
004130*
004140 217-TRY-ONE-REPLACE.
004150     MOVE 1 TO SCAN-POS.
004160     MOVE "N" TO FOUND-SW.
004170     CALL "PHRFIND" USING EXPANDED-TEXT,
004180             ABBR-TRIG(ABBR-IDX), "S", SCAN-POS,
004190             FOUND-SW, FOUND-POS.
004200     IF FOUND
004210         PERFORM 218-DO-ONE-REPLACE THRU 218-EXIT
004220     ELSE
004230         MOVE "N" TO MORE-MATCH-SW.
004240 217-EXIT.
004250     EXIT.
004260*
004270 218-DO-ONE-REPLACE.
004280     MOVE SPACES TO LEN-WORK.
004290     MOVE ABBR-TRIG(ABBR-IDX) TO LEN-WORK.
004300     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
004310     MOVE LEN-RESULT TO TRIG-LEN.
004320     MOVE SPACES TO LEN-WORK.
004330     MOVE ABBR-EXPANSION(ABBR-IDX) TO LEN-WORK.
004340     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
004350     MOVE LEN-RESULT TO EXP-LEN.
004360     COMPUTE BEFORE-LEN = FOUND-POS - 1.
004370     COMPUTE AFTER-START = FOUND-POS + TRIG-LEN.
004380     MOVE SPACES TO WORK-BUF.
004390     IF BEFORE-LEN > 0
004400         STRING EXPANDED-TEXT(1:BEFORE-LEN)
004410                     DELIMITED BY SIZE
004420                 ABBR-EXPANSION(ABBR-IDX)
004430                     (1:EXP-LEN) DELIMITED BY SIZE
004440                 EXPANDED-TEXT(AFTER-START:)
004450                     DELIMITED BY SIZE
004460             INTO WORK-BUF
004470             ON OVERFLOW CONTINUE
004480         END-STRING
004490     ELSE
004500         STRING ABBR-EXPANSION(ABBR-IDX)
004510                     (1:EXP-LEN) DELIMITED BY SIZE
004520                 EXPANDED-TEXT(AFTER-START:)
004530                     DELIMITED BY SIZE
004540             INTO WORK-BUF
004550             ON OVERFLOW CONTINUE
004560         END-STRING.
004570     MOVE SPACES TO EXPANDED-TEXT.
004580     MOVE WORK-BUF TO EXPANDED-TEXT.
004590 218-EXIT.
004600     EXIT.
004610*
004620 220-FIND-DIAGNOSES.
004630     MOVE ZERO TO WS-DIAG-COUNT.
004640     PERFORM 225-CHECK-ONE-DIAG-NAME THRU 225-EXIT
004650         VARYING DIAG-IDX FROM 1 BY 1
004660         UNTIL DIAG-IDX > 14.
004670 220-EXIT.
004680     EXIT.
004690*
004700 225-CHECK-ONE-DIAG-NAME.
004710     MOVE 1 TO SCAN-POS.
004720     MOVE "N" TO FOUND-SW.
004730     CALL "PHRFIND" USING EXPANDED-TEXT,
004740             DIAG-NAME(DIAG-IDX), "I", SCAN-POS,
004750             FOUND-SW, FOUND-POS.
004760     IF FOUND
004770         ADD +1 TO WS-DIAG-COUNT
004780         MOVE DIAG-NAME(DIAG-IDX)
004790             TO WS-DIAG-NAMES-FOUND(WS-DIAG-COUNT).
004800 225-EXIT.
004810     EXIT.
004820*
004830*    230-RUN-DETECTORS - REQ 6118 (04/14/95): RUN ONCE PER
004840*    NOTE.  MODIFIER THROUGH CONTEXT SCAN THE EXPANDED TEXT;
004850*    SUPPORTING DATA SCANS THE ORIGINAL, UNEXPANDED TEXT
004860*    (REQ 6118, 03/03/01).
004870*
004880 230-RUN-DETECTORS.
004890     MOVE SPACES TO WS-ORIG-TEXT.
004900     MOVE NOTE-TEXT TO WS-ORIG-TEXT.
004910     CALL "MODCLAS" USING EXPANDED-TEXT, WS-MODIFIER.
004920     CALL "CMPCLAS" USING EXPANDED-TEXT, WS-COMPLICATION.
004930     CALL "SEVCLAS" USING EXPANDED-TEXT, WS-STAGE.
004940     CALL "TMPCLAS" USING EXPANDED-TEXT, WS-TEMPORAL.
004950     CALL "LOCCLAS" USING EXPANDED-TEXT, WS-LATERALITY,
004960             WS-LOCATION.
004970     CALL "ETICLAS" USING EXPANDED-TEXT, WS-ETIOLOGY.
004980     CALL "CTXCLAS" USING EXPANDED-TEXT, WS-CONTEXT.
004990     CALL "SUPDATA" USING WS-ORIG-TEXT, WS-SUPPORT.
005000 230-EXIT.
005010     EXIT.
005020*
005030 240-WRITE-NOTE-REPORT.
005040     MOVE "240-WRITE-NOTE-REPORT" TO PARA-NAME.
005050     MOVE SPACES TO WS-HDR-LINE.
005060     STRING "# CMS-READY PROBLEM LIST FOR NOTE "
005070                 DELIMITED BY SIZE
005080             NOTE-ID DELIMITED BY SIZE
005090         INTO WS-HDR-LINE
005100         ON OVERFLOW CONTINUE
005110     END-STRING.
005120     WRITE RPT-OUTPUT-REC FROM WS-HDR-LINE
005130         AFTER ADVANCING 1.
005140     IF WS-DIAG-COUNT = ZERO
005150         ADD +1 TO WS-NOTES-NO-DIAGNOSIS
005160         MOVE SPACES TO WS-PROB-LINE
005170         MOVE "01. NO CLEAR DIAGNOSES FOUND." TO WS-PROB-LINE
005180         WRITE RPT-OUTPUT-REC FROM WS-PROB-LINE
005190             AFTER ADVANCING 1
005200         ADD +1 TO WS-PROBLEM-LINES-WRITTEN
005210     ELSE
005220         PERFORM 245-WRITE-ONE-PROBLEM-LINE THRU 245-EXIT
005230             VARYING WS-PROB-IDX FROM 1 BY 1
005240             UNTIL WS-PROB-IDX > WS-DIAG-COUNT.
005250     WRITE RPT-OUTPUT-REC FROM WS-BLANK-LINE
005260         AFTER ADVANCING 1.
005270 240-EXIT.
005280     EXIT.
005290*
005300 245-WRITE-ONE-PROBLEM-LINE.
005310     MOVE WS-DIAG-NAMES-FOUND(WS-PROB-IDX) TO P-DIAGNOSIS.
005320     MOVE WS-MODIFIER      TO P-MODIFIER.
005330     MOVE WS-COMPLICATION  TO P-COMPLICATION.
005340     MOVE WS-STAGE         TO P-STAGE.
005350     MOVE WS-TEMPORAL      TO P-TEMPORAL.
005360     MOVE WS-LATERALITY    TO P-LATERALITY.
005370     MOVE WS-LOCATION      TO P-LOCATION.
005380     MOVE WS-ETIOLOGY      TO P-ETIOLOGY.
005390     MOVE WS-CONTEXT       TO P-CONTEXT.
005400     MOVE WS-SUPPORT       TO P-SUPPORT.
005410     MOVE SPACES TO WS-PHRASE-TEXT.
005420     CALL "RPTASSY" USING PROBLEM-COMPONENT-SET, WS-PHRASE-TEXT.
005430     MOVE SPACES TO WS-LOOKUP-RESULT.
005440     MOVE "N" TO WS-LOOKUP-HIT-SW.
005450     CALL "ICDLKUP" USING DX-CODE-TABLE, DX-TABLE-COUNT,
005460             P-MODIFIER, P-DIAGNOSIS, WS-LOOKUP-RESULT,
005470             WS-LOOKUP-HIT-SW.
005480     IF WS-LOOKUP-HIT
005490         ADD +1 TO WS-LOOKUP-HITS
005500     ELSE
005510         ADD +1 TO WS-LOOKUP-MISSES.
005520     MOVE WS-PROB-IDX TO WS-LINE-NBR-O.
005530     MOVE SPACES TO LEN-WORK.
005540     MOVE WS-PHRASE-TEXT TO LEN-WORK.
005550     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
005560     MOVE LEN-RESULT TO PHRASE-LEN.
005570     MOVE SPACES TO LEN-WORK.
005580     MOVE WS-LOOKUP-RESULT TO LEN-WORK.
005590     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
005600     MOVE LEN-RESULT TO LOOKUP-LEN.
005610     MOVE SPACES TO WS-PROB-LINE.
005620     STRING WS-LINE-NBR-O DELIMITED BY SIZE
005630             ". " DELIMITED BY SIZE
005640             WS-PHRASE-TEXT(1:PHRASE-LEN)
005650                 DELIMITED BY SIZE
005660             ".  " DELIMITED BY SIZE
005670             WS-LOOKUP-RESULT(1:LOOKUP-LEN)
005680                 DELIMITED BY SIZE
005690         INTO WS-PROB-LINE
005700         ON OVERFLOW CONTINUE
005710     END-STRING.
005720     WRITE RPT-OUTPUT-REC FROM WS-PROB-LINE
005730         AFTER ADVANCING 1.
005740     ADD +1 TO WS-PROBLEM-LINES-WRITTEN.
005750 245-EXIT.
005760     EXIT.
005770*
005780*    950-WRITE-TOTALS - REQ 7740 (07/22/06): TOTALS GO TO
005790*    RPTOUT AS WELL AS DISPLAY.
005800*
005810 950-WRITE-TOTALS.
005820     MOVE "950-WRITE-TOTALS" TO PARA-NAME.
005830     MOVE SPACES TO WS-PROB-LINE.
005840     MOVE "*** END OF REPORT ***" TO WS-PROB-LINE.
005850     WRITE RPT-OUTPUT-REC FROM WS-PROB-LINE
005860         AFTER ADVANCING 2.
005870*
005880     MOVE SPACES TO WS-TOTAL-LINE.
005890     MOVE "NOTES READ" TO WS-TOTAL-LABEL.
005900     MOVE WS-NOTES-READ TO WS-TOTAL-COUNT-O.
005910     WRITE RPT-OUTPUT-REC FROM WS-TOTAL-LINE
005920         AFTER ADVANCING 1.
005930*
005940     MOVE SPACES TO WS-TOTAL-LINE.
005950     MOVE "PROBLEM LINES WRITTEN" TO WS-TOTAL-LABEL.
005960     MOVE WS-PROBLEM-LINES-WRITTEN TO WS-TOTAL-COUNT-O.
005970     WRITE RPT-OUTPUT-REC FROM WS-TOTAL-LINE
005980         AFTER ADVANCING 1.
005990*
006000     MOVE SPACES TO WS-TOTAL-LINE.
006010     MOVE "NOTES WITH NO DIAGNOSIS" TO WS-TOTAL-LABEL.
006020     MOVE WS-NOTES-NO-DIAGNOSIS TO WS-TOTAL-COUNT-O.
006030     WRITE RPT-OUTPUT-REC FROM WS-TOTAL-LINE
006040         AFTER ADVANCING 1.
006050*
006060     MOVE SPACES TO WS-TOTAL-LINE.
006070     MOVE "CODE LOOKUP HITS" TO WS-TOTAL-LABEL.
006080     MOVE WS-LOOKUP-HITS TO WS-TOTAL-COUNT-O.
006090     WRITE RPT-OUTPUT-REC FROM WS-TOTAL-LINE
006100         AFTER ADVANCING 1.
006110*
006120     MOVE SPACES TO WS-TOTAL-LINE.
006130     MOVE "CODE LOOKUP MISSES" TO WS-TOTAL-LABEL.
006140     MOVE WS-LOOKUP-MISSES TO WS-TOTAL-COUNT-O.
006150     WRITE RPT-OUTPUT-REC FROM WS-TOTAL-LINE
006160         AFTER ADVANCING 1.
006170*
006180     DISPLAY "** NOTES READ **".
006190     DISPLAY WS-NOTES-READ.
006200     DISPLAY "** PROBLEM LINES WRITTEN **".
006210     DISPLAY WS-PROBLEM-LINES-WRITTEN.
006220     DISPLAY "** NOTES WITH NO DIAGNOSIS **".
006230     DISPLAY WS-NOTES-NO-DIAGNOSIS.
006240     DISPLAY "** CODE LOOKUP HITS **".
006250     DISPLAY WS-LOOKUP-HITS.
006260     DISPLAY "** CODE LOOKUP MISSES **".
006270     DISPLAY WS-LOOKUP-MISSES.
006280 950-EXIT.
006290     EXIT.
006300*
006310 999-CLEANUP.
006320     MOVE "999-CLEANUP" TO PARA-NAME.
006330     PERFORM 950-WRITE-TOTALS THRU 950-EXIT.
006340     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006350     DISPLAY "******** NORMAL END OF JOB CMSIFY ********".
006360 999-EXIT.
006370     EXIT.
006380*
006390 850-CLOSE-FILES.
006400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
006410     CLOSE NOTES, RPTOUT.
006420 850-EXIT.
006430     EXIT.
006440*
006450*    900-GET-LEN-OF-WORK / 910-BACK-UP-WORK - GENERIC TRAILING-
006460*    BLANK BACKWARD SCAN.  SAME IDIOM AS PHRFIND, SUPDATA,
006470*    RPTASSY AND ICDLKUP.
006480*
006490 900-GET-LEN-OF-WORK.
006500     MOVE 132 TO LEN-RESULT.
006510     PERFORM 910-BACK-UP-WORK THRU 910-EXIT
006520         UNTIL LEN-RESULT = ZERO
006530            OR LEN-WORK(LEN-RESULT:1) NOT = SPACE.
006540 900-EXIT.
006550     EXIT.
006560*
006570 910-BACK-UP-WORK.
006580     SUBTRACT 1 FROM LEN-RESULT.
006590 910-EXIT.
006600     EXIT.
006610*
006620 1000-ABEND-RTN.
006630     WRITE RPT-OUTPUT-REC FROM ABEND-REC.
006640     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006650     DISPLAY "*** ABNORMAL END OF JOB-CMSIFY ***" UPON CONSOLE.
006660     DIVIDE ZERO-VAL INTO ONE-VAL.
006670
