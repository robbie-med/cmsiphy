000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  SEVCLAS.
000130 AUTHOR. R. OKONKWO-BAEZ.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 05/06/91.
000160 DATE-COMPILED. 05/06/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    C H A N G E   L O G
000200*  05/06/91  ROB  ORIGINAL - DISEASE STAGE/CLASS WORD LIST BUILT WITH
000210*                 THE CODING SUPERVISOR OFF THE NEPHROLOGY AND
000220*                 PULMONARY CLINICS' STAGING SHEETS.
000230*  12/11/91  ROB  ADDED CANCER STAGE (ROMAN NUMERAL + TNM) AND CHILD-
000240*                 PUGH PER THE ONCOLOGY/HEPATOLOGY TUMOR BOARD.
000250*  06/03/93  ROB  PRESSURE ULCER / FIBROSIS STAGE ADDED.  RAISED THE
000260*                 TRIGGER LIST FIELD TO 240 BYTES - 160 WAS TOO SHORT
000270*                 ONCE THE STAGE-NUMBER VARIANTS WERE SPELLED OUT.
000280*  09/09/98  MLR  Y2K REVIEW - NO DATE FIELDS.  NO CHANGE REQUIRED.
000290*  06/14/01  MLR  ADDED HYPERTENSIVE URGENCY/EMERGENCY PER THE ER
000300*                 CODING DESK.  REQ 6118.
000310*  04/02/07  DSK  REBUILT ON PHRFIND FOR THE NEW CMS PROBLEM LIST JOB
000320*                 (CMSIFY).  REQ 7740.
000330*  03/19/08  DSK  ONCOLOGY CODING DESK REPORTED THE SPELLED-OUT TNM AND
000340*                 BMI TRIGGERS WERE MISSING REAL CHARTS - A NOTE READING
000350*                 "T2N1M0" OR "BMI 34" NEVER MATCHED BECAUSE THE OLD LIST
000360*                 ONLY CARRIED THE LITERAL STRINGS BMI 3-BMI 6 AND
000370*                 T1N0M0-T4N0M0.  REPLACED THOSE ENTRIES WITH A MARKER-
000380*                 PLUS-DIGIT SCAN (SAME TECHNIQUE AS SUPDATA'S LAB VALUE
000390*                 CAPTURE) SO ANY BMI NUMBER AND ANY T/N/M DIGIT COMBIN-
000400*                 ATION IS PICKED UP.  REQ 8102.
000410******************************************************************
000420*    RETURNS THE DISEASE STAGE / CLASS / SEVERITY LABEL FOR ONE NOTE.
000430*    CATEGORIES ARE TESTED IN THE FIXED PRIORITY ORDER BELOW; THE
000440*    FIRST CATEGORY WITH A MATCHING TRIGGER WINS.  NUMBER/ROMAN-NUMERAL
000450*    VARIANTS ARE SPELLED OUT AS SEPARATE TRIGGERS - THIS SHOP'S WORD
000460*    SEARCH DOES PLAIN TEXT MATCHING, NOT A NUMBER-RANGE PARSER.
000470*    THE CANCER-STAGE TNM CODE AND THE OBESITY-CLASS BMI NUMBER ARE THE
000480*    ONE EXCEPTION - THOSE TWO USE A MARKER-PLUS-DIGIT SCAN (PARAGRAPHS
000490*    150 THRU 165) SO ANY DIGIT VALUE IS RECOGNIZED, NOT JUST THE HANDFUL
000500*    OF VALUES THAT USED TO BE SPELLED OUT HERE.
000510******************************************************************
000520
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-390.
000560 OBJECT-COMPUTER. IBM-390.
000570 SPECIAL-NAMES.
000580     CLASS WORD-CHAR IS "A" THRU "Z" "0" THRU "9".
000590
000600 INPUT-OUTPUT SECTION.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640
000650 WORKING-STORAGE SECTION.
000660 01  CAT-LOADER.
000670     05  FILLER PIC X(20)  VALUE "ckd stage".
000680     05  FILLER PIC X(240) VALUE
000690        "ckd stage 1|ckd stage1|ckd stage 2|ckd stage2|ckd stage 3|ck
000700-        "d stage3|ckd stage 4|ckd stage4|ckd stage 5|ckd stage5|stage
000710-        " 1 ckd|stage 2 ckd|stage 3 ckd|stage 4 ckd|stage 5 ckd#".
000720     05  FILLER PIC X(20)  VALUE "heart failure nyha".
000730     05  FILLER PIC X(240) VALUE
000740        "nyha class iiii|nyha class iii|nyha class ii|nyha class i|ny
000750-        "ha class 4|nyha class 3|nyha class 2|nyha class 1|class 4 ny
000760-        "ha|class 3 nyha|class 2 nyha|class 1 nyha#".
000770     05  FILLER PIC X(20)  VALUE "copd gold".
000780     05  FILLER PIC X(240) VALUE
000790        "gold stage a|gold stage b|gold stage c|gold stage d|gold a|g
000800-        "old b|gold c|gold d#".
000810     05  FILLER PIC X(20)  VALUE "cancer stage".
000820     05  FILLER PIC X(240) VALUE
000830        "stage iiii|stage iii a|stage iii b|stage iii|stage ii a|stag
000840-        "e ii b|stage ii|stage i a|stage i b|stage i|stage iv a|stage
000850-        " iv b|stage iv#".
000860     05  FILLER PIC X(20)  VALUE "child pugh".
000870     05  FILLER PIC X(240) VALUE
000880        "child-pugh class a|child-pugh class b|child-pugh class c|chi
000890-        "ld pugh class a|child pugh class b|child pugh class c|child-
000900-        "pugh a|child-pugh b|child-pugh c|child pugh a|child pugh b|c
000910-        "hild pugh c#".
000920     05  FILLER PIC X(20)  VALUE "meld score".
000930     05  FILLER PIC X(240) VALUE "meld score|meld#".
000940     05  FILLER PIC X(20)  VALUE "pressure ulcer stage".
000950     05  FILLER PIC X(240) VALUE
000960        "stage 1 pressure ulcer|stage 2 pressure ulcer|stage 3 pressu
000970-        "re ulcer|stage 4 pressure ulcer|pressure ulcer, stage 1|pres
000980-        "sure ulcer, stage 2|pressure ulcer, stage 3|pressure ulcer,
000990-        "stage 4|deep tissue injury|unstageable pressure injury#".
001000     05  FILLER PIC X(20)  VALUE "fibrosis stage".
001010     05  FILLER PIC X(240) VALUE
001020        "fibrosis stage 0|fibrosis stage 1|fibrosis stage 2|fibrosis
001030-        "stage 3|fibrosis stage 4|metavir score 0|metavir score 1|met
001040-        "avir score 2|metavir score 3|metavir score 4#".
001050     05  FILLER PIC X(20)  VALUE "anemia severity".
001060     05  FILLER PIC X(240) VALUE
001070        "mild anemia|moderate anemia|severe anemia#".
001080     05  FILLER PIC X(20)  VALUE "hypertension stage".
001090     05  FILLER PIC X(240) VALUE
001100        "stage 1 hypertension|stage 2 hypertension|hypertensive urgen
001110-        "cy|hypertensive emergency#".
001120     05  FILLER PIC X(20)  VALUE "obesity class".
001130     05  FILLER PIC X(240) VALUE
001140        "obesity|obesitic|obese|class 1 obesity|class 2 obesity|class
001150-        " 3 obesity#".
001160     05  FILLER PIC X(20)  VALUE "copd severity".
001170     05  FILLER PIC X(240) VALUE "mild copd|moderate copd|severe copd#".
001180     05  FILLER PIC X(20)  VALUE "pain severity".
001190     05  FILLER PIC X(240) VALUE
001200        "mild pain|moderate pain|severe pain|10/10 pain#".
001210
001220 01  CAT-TABLE-AREA REDEFINES CAT-LOADER.
001230     05  CAT-ENTRY OCCURS 13 TIMES INDEXED BY CAT-IDX.
001240         10  CAT-LABEL       PIC X(20).
001250         10  CAT-TRIGGERS    PIC X(240).
001260
001270 01  SCAN-FIELDS.
001280     05  TRIG-LIST       PIC X(240).
001290     05  TRIG-LIST-HALVES REDEFINES TRIG-LIST.
001300         10  TRIG-LIST-FIRST-HALF  PIC X(120).
001310         10  TRIG-LIST-LAST-HALF   PIC X(120).
001320     05  PTR             PIC S9(4) COMP.
001330     05  ONE-TRIG        PIC X(60).
001340     05  ONE-TRIG-CHARS REDEFINES ONE-TRIG
001350                             PIC X(1) OCCURS 60 TIMES.
001360     05  TILDE-CT        PIC S9(4) COMP.
001370     05  TRIG-A          PIC X(60).
001380     05  TRIG-B          PIC X(60).
001390     05  A-FOUND-POS     PIC S9(4) COMP.
001400     05  B-FOUND-POS     PIC S9(4) COMP.
001410     05  B-START         PIC S9(4) COMP.
001420     05  CAT-HIT-SW      PIC X(1).
001430         88  CAT-HIT         VALUE "Y".
001440         88  CAT-NOT-HIT     VALUE "N".
001450     05  FILLER              PIC X(04).
001460
001470 01  FOUND-FIELDS.
001480     05  FOUND-SW        PIC X(1).
001490         88  FOUND           VALUE "Y".
001500     05  FOUND-POS       PIC S9(4) COMP.
001510
001520 01  BMI-FIELDS.
001530     05  BMI-MARKER      PIC X(60).
001540     05  BMI-NEXT-POS    PIC S9(4) COMP.
001550     05  BMI-SKIP-CT     PIC S9(4) COMP.
001560     05  BMI-DIGIT-CT    PIC S9(4) COMP.
001570     05  BMI-ONE-CHAR    PIC X(1).
001580     05  BMI-STOP-SW     PIC X(1).
001590         88  BMI-STOP        VALUE "Y".
001600     05  FILLER              PIC X(04).
001610
001620 01  TNM-SCAN-FIELDS.
001630     05  TNM-UC          PIC X(600).
001640     05  TNM-CHARS REDEFINES TNM-UC
001650                             PIC X(1) OCCURS 600 TIMES.
001660     05  TNM-POS         PIC S9(4) COMP.
001670     05  TNM-BEFORE-CH   PIC X(1).
001680     05  TNM-AFTER-CH    PIC X(1).
001690     05  TNM-BOUND-OFF   PIC S9(4) COMP.
001700     05  TNM-BOUND-POS   PIC S9(4) COMP.
001710     05  FILLER              PIC X(04).
001720
001730 01  UC-TABLE-LOWER  PIC X(26) VALUE
001740     "abcdefghijklmnopqrstuvwxyz".
001750 01  LOWER-CHARS REDEFINES UC-TABLE-LOWER
001760                     PIC X(1) OCCURS 26 TIMES.
001770 01  UC-TABLE-UPPER  PIC X(26) VALUE
001780     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001790
001800 LINKAGE SECTION.
001810 01  NOTE-TEXT            PIC X(600).
001820 01  STAGE-LABEL                 PIC X(24).
001830
001840 PROCEDURE DIVISION USING NOTE-TEXT, STAGE-LABEL.
001850
001860 000-MAINLINE.
001870     MOVE SPACES TO STAGE-LABEL.
001880     PERFORM 100-SCAN-CATEGORIES THRU 100-EXIT
001890         VARYING CAT-IDX FROM 1 BY 1
001900         UNTIL CAT-IDX > 13
001910            OR STAGE-LABEL NOT = SPACES.
001920     IF STAGE-LABEL = SPACES
001930         MOVE "unspecified" TO STAGE-LABEL.
001940 000-EXIT.
001950     GOBACK.
001960
001970 100-SCAN-CATEGORIES.
001980     MOVE "N" TO CAT-HIT-SW.
001990     MOVE CAT-TRIGGERS(CAT-IDX) TO TRIG-LIST.
002000     MOVE 1 TO PTR.
002010     PERFORM 110-SCAN-ONE-TRIGGER THRU 110-EXIT
002020         UNTIL PTR > 240 OR CAT-HIT.
002030     IF NOT CAT-HIT AND CAT-LABEL(CAT-IDX) = "obesity class"
002040         PERFORM 150-TEST-BMI-NUMBER THRU 150-EXIT.
002050     IF NOT CAT-HIT AND CAT-LABEL(CAT-IDX) = "cancer stage"
002060         PERFORM 160-SCAN-TNM-TOKENS THRU 160-EXIT.
002070     IF CAT-HIT
002080         MOVE CAT-LABEL(CAT-IDX) TO STAGE-LABEL.
002090 100-EXIT.
002100     EXIT.
002110
002120 110-SCAN-ONE-TRIGGER.
002130     MOVE SPACES TO ONE-TRIG.
002140     UNSTRING TRIG-LIST DELIMITED BY "|" OR "#"
002150         INTO ONE-TRIG
002160         WITH POINTER PTR.
002170     IF ONE-TRIG = SPACES
002180         MOVE 241 TO PTR
002190         GO TO 110-EXIT.
002200
002210     MOVE ZERO TO TILDE-CT.
002220     INSPECT ONE-TRIG TALLYING TILDE-CT FOR ALL "~".
002230     IF TILDE-CT > ZERO
002240         PERFORM 120-TEST-TWO-PART THRU 120-EXIT
002250     ELSE
002260         PERFORM 130-TEST-ONE-PART THRU 130-EXIT.
002270 110-EXIT.
002280     EXIT.
002290
002300 120-TEST-TWO-PART.
002310     MOVE SPACES TO TRIG-A, TRIG-B.
002320     UNSTRING ONE-TRIG DELIMITED BY "~"
002330         INTO TRIG-A, TRIG-B.
002340     MOVE "N" TO FOUND-SW.
002350     MOVE ZERO TO FOUND-POS.
002360     CALL "PHRFIND" USING NOTE-TEXT, TRIG-A, "I",
002370         1, FOUND-SW, FOUND-POS.
002380     IF NOT FOUND
002390         GO TO 120-EXIT.
002400     MOVE FOUND-POS TO A-FOUND-POS.
002410     COMPUTE B-START = A-FOUND-POS + 1.
002420     MOVE "N" TO FOUND-SW.
002430     MOVE ZERO TO FOUND-POS.
002440     CALL "PHRFIND" USING NOTE-TEXT, TRIG-B, "I",
002450         B-START, FOUND-SW, FOUND-POS.
002460     IF FOUND
002470         MOVE "Y" TO CAT-HIT-SW.
002480 120-EXIT.
002490     EXIT.
002500
002510 130-TEST-ONE-PART.
002520     MOVE "N" TO FOUND-SW.
002530     MOVE ZERO TO FOUND-POS.
002540     CALL "PHRFIND" USING NOTE-TEXT, ONE-TRIG, "I",
002550         1, FOUND-SW, FOUND-POS.
002560     IF FOUND
002570         MOVE "Y" TO CAT-HIT-SW.
002580 130-EXIT.
002590     EXIT.
002600
002610 150-TEST-BMI-NUMBER.
002620     MOVE SPACES TO BMI-MARKER.
002630     MOVE "bmi" TO BMI-MARKER(1:3).
002640     MOVE "N" TO FOUND-SW.
002650     MOVE ZERO TO FOUND-POS.
002660     CALL "PHRFIND" USING NOTE-TEXT, BMI-MARKER, "I",
002670         1, FOUND-SW, FOUND-POS.
002680     IF NOT FOUND
002690         GO TO 150-EXIT.
002700     COMPUTE BMI-NEXT-POS = FOUND-POS + 3.
002710     MOVE ZERO TO BMI-SKIP-CT.
002720     PERFORM 155-SKIP-ONE-SEP THRU 155-EXIT
002730         UNTIL BMI-SKIP-CT >= 3
002740         OR BMI-NEXT-POS > 600.
002750     MOVE ZERO TO BMI-DIGIT-CT.
002760     MOVE "N" TO BMI-STOP-SW.
002770     PERFORM 157-CAPTURE-ONE-DIGIT THRU 157-EXIT
002780         UNTIL BMI-DIGIT-CT >= 3
002790         OR BMI-NEXT-POS > 600
002800         OR BMI-STOP.
002810     IF BMI-DIGIT-CT > ZERO
002820         MOVE "Y" TO CAT-HIT-SW.
002830 150-EXIT.
002840     EXIT.
002850
002860 155-SKIP-ONE-SEP.
002870     IF NOTE-TEXT(BMI-NEXT-POS:1) = SPACE
002880        OR NOTE-TEXT(BMI-NEXT-POS:1) = "="
002890        OR NOTE-TEXT(BMI-NEXT-POS:1) = ":"
002900         ADD 1 TO BMI-NEXT-POS
002910         ADD 1 TO BMI-SKIP-CT
002920     ELSE
002930         MOVE 3 TO BMI-SKIP-CT.
002940 155-EXIT.
002950     EXIT.
002960
002970 157-CAPTURE-ONE-DIGIT.
002980     MOVE NOTE-TEXT(BMI-NEXT-POS:1) TO BMI-ONE-CHAR.
002990     IF BMI-ONE-CHAR NOT NUMERIC
003000         MOVE "Y" TO BMI-STOP-SW
003010         GO TO 157-EXIT.
003020     ADD 1 TO BMI-DIGIT-CT.
003030     ADD 1 TO BMI-NEXT-POS.
003040 157-EXIT.
003050     EXIT.
003060
003070 160-SCAN-TNM-TOKENS.
003080     MOVE NOTE-TEXT TO TNM-UC.
003090     INSPECT TNM-UC CONVERTING UC-TABLE-LOWER TO UC-TABLE-UPPER.
003100     PERFORM 165-CHECK-ONE-POS THRU 165-EXIT
003110         VARYING TNM-POS FROM 1 BY 1
003120         UNTIL TNM-POS > 596
003130         OR CAT-HIT.
003140 160-EXIT.
003150     EXIT.
003160
003170 165-CHECK-ONE-POS.
003180     IF TNM-UC(TNM-POS:1) NOT = "T"
003190        AND TNM-UC(TNM-POS:1) NOT = "N"
003200        AND TNM-UC(TNM-POS:1) NOT = "M"
003210         GO TO 165-EXIT.
003220     IF TNM-UC(TNM-POS + 1:1) NOT NUMERIC
003230         GO TO 165-EXIT.
003240     MOVE SPACE TO TNM-BEFORE-CH.
003250     IF TNM-POS > 1
003260         MOVE TNM-UC(TNM-POS - 1:1) TO TNM-BEFORE-CH.
003270     IF TNM-BEFORE-CH IS WORD-CHAR
003280         GO TO 165-EXIT.
003290     MOVE TNM-UC(TNM-POS + 2:1) TO TNM-AFTER-CH.
003300     MOVE 2 TO TNM-BOUND-OFF.
003310     IF TNM-AFTER-CH = "A" OR TNM-AFTER-CH = "B" OR TNM-AFTER-CH = "C"
003320         MOVE TNM-UC(TNM-POS + 3:1) TO TNM-AFTER-CH
003330         MOVE 3 TO TNM-BOUND-OFF.
003340     IF TNM-AFTER-CH IS NOT WORD-CHAR
003350         MOVE "Y" TO CAT-HIT-SW
003360         GO TO 165-EXIT.
003370     IF TNM-AFTER-CH NOT = "T" AND TNM-AFTER-CH NOT = "N"
003380        AND TNM-AFTER-CH NOT = "M"
003390         GO TO 165-EXIT.
003400     COMPUTE TNM-BOUND-POS = TNM-POS + TNM-BOUND-OFF + 1.
003410     IF TNM-UC(TNM-BOUND-POS:1) IS NUMERIC
003420         MOVE "Y" TO CAT-HIT-SW.
003430 165-EXIT.
003440     EXIT.
003450
