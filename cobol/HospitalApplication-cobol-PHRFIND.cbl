000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  PHRFIND.
000130 AUTHOR. R. OKONKWO-BAEZ.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 03/11/91.
000160 DATE-COMPILED. 03/11/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    C H A N G E   L O G
000200*  03/11/91  ROB  ORIGINAL - REPLACES THE OLD SOUNDEX MATCH USED
000210*                 BY THE CODING DEPT'S MANUAL WORD SEARCH SHEETS.
000220*  07/22/91  ROB  ADDED BOUNDARY CHECK - "STABLE" WAS HITTING
000230*                 INSIDE "UNSTABLE" ON THE CARDIOLOGY NOTES.
000240*  11/04/92  ROB  ADDED CASE-INSENSITIVE-CALLER SWITCH (CASE-SW)
000250*                 FOR THE ABBREVIATION EXPANSION STEP, WHICH NEEDS
000260*                 A CASE-SENSITIVE COMPARE.
000270*  02/18/94  ROB  PER PAT/CODING SUPERVISOR - SEARCH MUST RESUME
000280*                 FROM START-POS, NOT COL 1, SO A CALLER CAN
000290*                 FIND A SECOND OCCURRENCE FOR TWO-PART TRIGGERS.
000300*  09/09/98  MLR  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
000310*                 NO CHANGE REQUIRED.  SIGNED OFF PER REQ 6003.
000320*  06/14/01  MLR  TIGHTENED TRAILING-BOUNDARY TEST - A TRIGGER AT
000330*                 THE VERY END OF THE 600-BYTE SCAN AREA WAS BEING
000340*                 REJECTED BECAUSE THE OLD CODE READ ONE BYTE PAST
000350*                 THE TEXT.  REQ 6118.
000360*  04/02/07  DSK  RAISED SCAN-TEXT TO 600 BYTES TO MATCH THE
000370*                 LARGER NOTE-TEXT FIELD USED BY THE NEW CMS
000380*                 PROBLEM LIST JOB (CMSIFY).  REQ 7740.
000390******************************************************************
000400*    THIS ROUTINE ANSWERS ONE QUESTION FOR THE CALLER:  DOES
000410*    TRIGGER OCCUR IN SCAN-TEXT, AT OR AFTER START-POS,
000420*    AS A WHOLE WORD (OR WORD SEQUENCE)?  A HIT MEANS THE
000430*    CHARACTER BEFORE THE MATCH (IF ANY) AND THE CHARACTER AFTER
000440*    THE MATCH (IF ANY) ARE BOTH NON-WORD-CHARACTERS.  USED BY
000450*    EVERY CLASSIFIER SUBPROGRAM (MODCLAS, CMPCLAS, SEVCLAS,
000460*    TMPCLAS, LOCCLAS, ETICLAS, CTXCLAS) AND BY CMSIFY'S
000470*    ABBREVIATION-EXPANSION STEP.
000480******************************************************************
000490
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-390.
000530 OBJECT-COMPUTER. IBM-390.
000540 SPECIAL-NAMES.
000550     CLASS WORD-CHAR IS "A" THRU "Z" "0" THRU "9".
000560
000570 INPUT-OUTPUT SECTION.
000580
000590 DATA DIVISION.
000600 FILE SECTION.
000610
000620 WORKING-STORAGE SECTION.
000630 01  WORK-FIELDS.
000640     05  SCAN-UC          PIC X(600).
000650     05  SCAN-CHARS REDEFINES SCAN-UC
000660                              PIC X(1) OCCURS 600 TIMES.
000670     05  TRIG-UC          PIC X(60).
000680     05  TRIG-CHARS REDEFINES TRIG-UC
000690                              PIC X(1) OCCURS 60 TIMES.
000700     05  SCAN-LTH         PIC S9(4) COMP.
000710     05  TRIG-LTH         PIC S9(4) COMP.
000720     05  POS              PIC S9(4) COMP.
000730     05  BEFORE-CH        PIC X(1).
000740     05  AFTER-CH         PIC X(1).
000750     05  CANDIDATE        PIC X(60).
000760     05  FILLER               PIC X(04).
000770
000780 01  UC-TABLE-LOWER  PIC X(26) VALUE
000790     "abcdefghijklmnopqrstuvwxyz".
000800 01  LOWER-CHARS REDEFINES UC-TABLE-LOWER
000810                     PIC X(1) OCCURS 26 TIMES.
000820 01  UC-TABLE-UPPER  PIC X(26) VALUE
000830     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000840
000850 LINKAGE SECTION.
000860 01  SCAN-TEXT         PIC X(600).
000870 01  TRIGGER           PIC X(60).
000880 01  CASE-SW           PIC X(1).
000890     88  IGNORE-CASE       VALUE "I".
000900     88  RESPECT-CASE      VALUE "S".
000910 01  START-POS         PIC S9(4) COMP.
000920 01  FOUND-SW          PIC X(1).
000930     88  TRIGGER-FOUND     VALUE "Y".
000940     88  TRIGGER-NOT-FOUND VALUE "N".
000950 01  FOUND-POS         PIC S9(4) COMP.
000960
000970 PROCEDURE DIVISION USING SCAN-TEXT, TRIGGER, CASE-SW,
000980         START-POS, FOUND-SW, FOUND-POS.
000990
001000 000-MAINLINE.
001010     MOVE "N" TO FOUND-SW.
001020     MOVE ZERO TO FOUND-POS.
001030     MOVE SCAN-TEXT TO SCAN-UC.
001040     MOVE TRIGGER   TO TRIG-UC.
001050     IF IGNORE-CASE
001060         INSPECT SCAN-UC
001070             CONVERTING UC-TABLE-LOWER TO UC-TABLE-UPPER
001080         INSPECT TRIG-UC
001090             CONVERTING UC-TABLE-LOWER TO UC-TABLE-UPPER.
001100
001110     PERFORM 100-GET-LENGTHS THRU 100-EXIT.
001120     IF TRIG-LTH = ZERO OR START-POS < 1
001130         GO TO 000-EXIT.
001140     IF START-POS + TRIG-LTH - 1 > SCAN-LTH
001150         GO TO 000-EXIT.
001160
001170     PERFORM 200-SEARCH-LOOP THRU 200-EXIT
001180         VARYING POS FROM START-POS BY 1
001190         UNTIL POS + TRIG-LTH - 1 > SCAN-LTH
001200            OR TRIGGER-FOUND.
001210
001220 000-EXIT.
001230     GOBACK.
001240
001250 100-GET-LENGTHS.
001260*    BACKWARD SCAN FOR THE LAST NON-BLANK BYTE - KEPT AS A PLAIN
001270*    PARAGRAPH LOOP SO WE ARE NOT LEANING ON FUNCTION REVERSE THE
001280*    WAY STRLTH DOES.  SEE REQ 7740 CHANGE-LOG NOTE ABOVE.
001290     MOVE 600 TO SCAN-LTH.
001300     PERFORM 110-BACK-UP-SCAN THRU 110-EXIT
001310         UNTIL SCAN-LTH < 1
001320         OR SCAN-UC(SCAN-LTH:1) NOT = SPACE.
001330     MOVE 60 TO TRIG-LTH.
001340     PERFORM 120-BACK-UP-TRIG THRU 120-EXIT
001350         UNTIL TRIG-LTH < 1
001360         OR TRIG-UC(TRIG-LTH:1) NOT = SPACE.
001370 100-EXIT.
001380     EXIT.
001390
001400 110-BACK-UP-SCAN.
001410     SUBTRACT 1 FROM SCAN-LTH.
001420 110-EXIT.
001430     EXIT.
001440
001450 120-BACK-UP-TRIG.
001460     SUBTRACT 1 FROM TRIG-LTH.
001470 120-EXIT.
001480     EXIT.
001490
001500 200-SEARCH-LOOP.
001510     MOVE SPACES TO CANDIDATE.
001520     MOVE SCAN-UC(POS:TRIG-LTH) TO
001530         CANDIDATE(1:TRIG-LTH).
001540     IF CANDIDATE(1:TRIG-LTH) NOT =
001550         TRIG-UC(1:TRIG-LTH)
001560         GO TO 200-EXIT.
001570
001580*    CANDIDATE TEXT MATCHES - NOW PROVE THE WORD BOUNDARY
001590     MOVE SPACE TO BEFORE-CH, AFTER-CH.
001600     IF POS > 1
001610         MOVE SCAN-UC(POS - 1:1) TO BEFORE-CH.
001620     IF POS + TRIG-LTH <= SCAN-LTH
001630         MOVE SCAN-UC(POS + TRIG-LTH:1) TO
001640             AFTER-CH.
001650
001660     IF BEFORE-CH IS WORD-CHAR
001670         GO TO 200-EXIT.
001680     IF AFTER-CH IS WORD-CHAR
001690         GO TO 200-EXIT.
001700
001710     MOVE "Y" TO FOUND-SW.
001720     MOVE POS TO FOUND-POS.
001730 200-EXIT.
001740     EXIT.
