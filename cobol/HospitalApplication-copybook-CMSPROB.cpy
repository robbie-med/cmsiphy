000100******************************************************************
000200*  CMSPROB  -  PROBLEM COMPONENT SET (WORKING RECORD)           *
000300*  ONE OCCURRENCE PER DIAGNOSIS FOUND ON A NOTE.  BUILT BY THE  *
000400*  DETECTOR SUBPROGRAMS, CONSUMED BY RPTASSY AND ICDLKUP.       *
000500******************************************************************
000600 01  PROBLEM-COMPONENT-SET.
000700     05  P-DIAGNOSIS                                    PIC X(40).
000800     05  P-MODIFIER                                     PIC X(20).
000900     05  P-COMPLICATION                                 PIC X(24).
001000     05  P-STAGE                                        PIC X(24).
001100     05  P-TEMPORAL                                     PIC X(20).
001200     05  P-LATERALITY                                   PIC X(12).
001300     05  P-LOCATION                                     PIC X(24).
001400     05  P-ETIOLOGY                                     PIC X(20).
001500     05  P-CONTEXT                                      PIC X(20).
001600     05  P-SUPPORT                                      PIC X(80).
001700*    RESERVED FOR THE SECONDARY/TERTIARY DIAGNOSIS LINK-UP
001800*    ENHANCEMENT REQUESTED BY HIM ON REQ 9741 (NOT YET BUILT).
001900     05  FILLER                                         PIC X(16).
