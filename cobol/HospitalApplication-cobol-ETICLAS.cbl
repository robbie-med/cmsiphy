000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  ETICLAS.
000130 AUTHOR. R. OKONKWO-BAEZ.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 05/20/91.
000160 DATE-COMPILED. 05/20/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    C H A N G E   L O G
000200*  05/20/91  ROB  ORIGINAL - CAUSAL/ETIOLOGY QUALIFIER WORD LIST
000210*                 BUILT WITH THE CODING SUPERVISOR OFF THE ICD-9-CM
000220*                 "DUE TO" CONVENTION NOTES.
000230*  02/11/92  ROB  ADDED IATROGENIC AND DRUG-INDUCED CATEGORIES PER
000240*                 THE PHARMACY/CODING LIAISON COMMITTEE.
000250*  09/09/98  MLR  Y2K REVIEW - NO DATE FIELDS.  NO CHANGE REQUIRED.
000260*  06/14/01  MLR  RAISED THE TRIGGER LIST FIELD TO 200 BYTES - THE
000270*                 IATROGENIC/POSTOPERATIVE/ALCOHOL LISTS OUTGREW 160.
000280*                 REQ 6118.
000290*  04/02/07  DSK  REBUILT ON PHRFIND FOR THE NEW CMS PROBLEM LIST JOB
000300*                 (CMSIFY).  "IDIOPATHIC" SPLIT OUT THE BARE WORD
000310*                 "PRIMARY" INTO ITS OWN CHECK SO "PRIMARY
000320*                 HYPERTENSION" (A DIAGNOSIS NAME, NOT AN ETIOLOGY)
000330*                 DOES NOT MISFIRE AS IDIOPATHIC.  REQ 7740.
000340******************************************************************
000350*    RETURNS THE ETIOLOGY / CAUSAL QUALIFIER LABEL FOR ONE NOTE.
000360*    CATEGORIES ARE TESTED IN THE FIXED PRIORITY ORDER BELOW; THE
000370*    FIRST CATEGORY WITH A MATCHING TRIGGER WINS.  THE BARE WORD
000380*    "PRIMARY" IS TESTED SEPARATELY, AFTER THE MAIN TABLE, SO IT
000390*    CAN BE SUPPRESSED WHEN IT IS PART OF "PRIMARY HYPERTENSION".
000400******************************************************************
000410
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-390.
000450 OBJECT-COMPUTER. IBM-390.
000460 SPECIAL-NAMES.
000470     CLASS WORD-CHAR IS "A" THRU "Z" "0" THRU "9".
000480
000490 INPUT-OUTPUT SECTION.
000500
000510 DATA DIVISION.
000520 FILE SECTION.
000530
000540 WORKING-STORAGE SECTION.
000550 01  CAT-LOADER.
000560     05  FILLER PIC X(20)  VALUE "secondary to".
000570     05  FILLER PIC X(200) VALUE
000580        "secondary to|due to|caused by|resulting from|result from|fol
000590-        "lowing|associated with#".
000600     05  FILLER PIC X(20)  VALUE "iatrogenic".
000610     05  FILLER PIC X(200) VALUE
000620        "iatrogenic|procedure-related|procedure related|device-relate
000630-        "d|device related|picc-related|picc related|catheter-associat
000640-        "ed|catheter associated|infusion-related|infusion related#".
000650     05  FILLER PIC X(20)  VALUE "postoperative".
000660     05  FILLER PIC X(200) VALUE
000670        "post-op|postop|postoperative|after surgery|following procedu
000680-        "re|post-surgical|post-laparotomy|post-cholecystectomy|post-h
000690-        "ysterectomy|post-appendectomy|post-delivery#".
000700     05  FILLER PIC X(20)  VALUE "drug induced".
000710     05  FILLER PIC X(200) VALUE
000720        "drug-induced|medication-induced|nsaid-related|opioid-induced
000730-        "|steroid-induced|ace-inhibitor-induced|amiodarone-induced|ch
000740-        "emo-induced|chemotherapy-induced#".
000750     05  FILLER PIC X(20)  VALUE "radiation induced".
000760     05  FILLER PIC X(200) VALUE
000770        "radiation-induced|post-radiation|after radiation#".
000780     05  FILLER PIC X(20)  VALUE "alcohol related".
000790     05  FILLER PIC X(200) VALUE
000800        "alcohol use|alcohol abuse|alcohol related|alcohol dependence
000810-        "|alcohol|alcoholic hepatitis|alcoholic cirrhosis|alcoholic n
000820-        "europathy|alcoholic cardiomyopathy#".
000830     05  FILLER PIC X(20)  VALUE "autoimmune".
000840     05  FILLER PIC X(200) VALUE
000850        "autoimmune|immune-mediated|lupus|sle|ra|scleroderma|vasculit
000860-        "is#".
000870     05  FILLER PIC X(20)  VALUE "infectious".
000880     05  FILLER PIC X(200) VALUE
000890        "infected|infection|viral|bacterial|fungal|septic|post-infect
000900-        "ious#".
000910     05  FILLER PIC X(20)  VALUE "metabolic".
000920     05  FILLER PIC X(200) VALUE
000930        "metabolic|diabetic|ketoacidosis|hyperglycemia|hyperkalemia|h
000940-        "ypokalemia|hypoglycemia#".
000950     05  FILLER PIC X(20)  VALUE "ischemic".
000960     05  FILLER PIC X(200) VALUE
000970        "ischemic|due to ischemia|vascular|thrombotic|thromboembolic|
000980-        "embolic|embolism#".
000990     05  FILLER PIC X(20)  VALUE "traumatic".
001000     05  FILLER PIC X(200) VALUE
001010        "traumatic|post-traumatic|mvc|fall|blunt|gsw|stab#".
001020     05  FILLER PIC X(20)  VALUE "obstetric".
001030     05  FILLER PIC X(200) VALUE
001040        "postpartum|peripartum|antepartum|pregnancy-related|preeclamp
001050-        "sia#".
001060     05  FILLER PIC X(20)  VALUE "neoplastic".
001070     05  FILLER PIC X(200) VALUE
001080        "neoplastic|neoplasm|malignant|malignancy|tumor|carcinoma|sar
001090-        "coma|lymphoma#".
001100     05  FILLER PIC X(20)  VALUE "hereditary".
001110     05  FILLER PIC X(200) VALUE
001120        "genetic|hereditary|familial|inherited#".
001130     05  FILLER PIC X(20)  VALUE "congenital".
001140     05  FILLER PIC X(200) VALUE "congenital|birth defect|from birth#".
001150     05  FILLER PIC X(20)  VALUE "idiopathic".
001160     05  FILLER PIC X(200) VALUE
001170        "idiopathic|unknown cause|no identifiable cause#".
001180
001190 01  CAT-TABLE-AREA REDEFINES CAT-LOADER.
001200     05  CAT-ENTRY OCCURS 16 TIMES INDEXED BY CAT-IDX.
001210         10  CAT-LABEL       PIC X(20).
001220         10  CAT-TRIGGERS    PIC X(200).
001230
001240 01  SCAN-FIELDS.
001250     05  TRIG-LIST       PIC X(200).
001260     05  TRIG-LIST-HALVES REDEFINES TRIG-LIST.
001270         10  TRIG-LIST-FIRST-HALF  PIC X(100).
001280         10  TRIG-LIST-LAST-HALF   PIC X(100).
001290     05  PTR             PIC S9(4) COMP.
001300     05  ONE-TRIG        PIC X(60).
001310     05  ONE-TRIG-CHARS REDEFINES ONE-TRIG
001320                             PIC X(1) OCCURS 60 TIMES.
001330     05  TILDE-CT        PIC S9(4) COMP.
001340     05  TRIG-A          PIC X(60).
001350     05  TRIG-B          PIC X(60).
001360     05  A-FOUND-POS     PIC S9(4) COMP.
001370     05  B-FOUND-POS     PIC S9(4) COMP.
001380     05  B-START         PIC S9(4) COMP.
001390     05  CAT-HIT-SW      PIC X(1).
001400         88  CAT-HIT         VALUE "Y".
001410         88  CAT-NOT-HIT     VALUE "N".
001420     05  FILLER              PIC X(04).
001430
001440 01  FOUND-FIELDS.
001450     05  FOUND-SW        PIC X(1).
001460         88  FOUND           VALUE "Y".
001470     05  FOUND-POS       PIC S9(4) COMP.
001480
001490 LINKAGE SECTION.
001500 01  NOTE-TEXT            PIC X(600).
001510 01  ETIOLOGY-LABEL              PIC X(20).
001520
001530 PROCEDURE DIVISION USING NOTE-TEXT, ETIOLOGY-LABEL.
001540
001550 000-MAINLINE.
001560     MOVE SPACES TO ETIOLOGY-LABEL.
001570     PERFORM 100-SCAN-CATEGORIES THRU 100-EXIT
001580         VARYING CAT-IDX FROM 1 BY 1
001590         UNTIL CAT-IDX > 16
001600            OR ETIOLOGY-LABEL NOT = SPACES.
001605     IF ETIOLOGY-LABEL = SPACES
001606         PERFORM 140-TEST-PRIMARY-NOT-HTN THRU 140-EXIT.
001610     IF ETIOLOGY-LABEL = SPACES
001620         MOVE "unspecified" TO ETIOLOGY-LABEL.
001630 000-EXIT.
001640     GOBACK.
001650
001660 100-SCAN-CATEGORIES.
001670     MOVE "N" TO CAT-HIT-SW.
001680     MOVE CAT-TRIGGERS(CAT-IDX) TO TRIG-LIST.
001690     MOVE 1 TO PTR.
001700     PERFORM 110-SCAN-ONE-TRIGGER THRU 110-EXIT
001710         UNTIL PTR > 200 OR CAT-HIT.
001720     IF CAT-HIT
001730         MOVE CAT-LABEL(CAT-IDX) TO ETIOLOGY-LABEL.
001740 100-EXIT.
001750     EXIT.
001760
001770 110-SCAN-ONE-TRIGGER.
001780     MOVE SPACES TO ONE-TRIG.
001790     UNSTRING TRIG-LIST DELIMITED BY "|" OR "#"
001800         INTO ONE-TRIG
001810         WITH POINTER PTR.
001820     IF ONE-TRIG = SPACES
001830         MOVE 201 TO PTR
001840         GO TO 110-EXIT.
001850
001860     MOVE ZERO TO TILDE-CT.
001870     INSPECT ONE-TRIG TALLYING TILDE-CT FOR ALL "~".
001880     IF TILDE-CT > ZERO
001890         PERFORM 120-TEST-TWO-PART THRU 120-EXIT
001900     ELSE
001910         PERFORM 130-TEST-ONE-PART THRU 130-EXIT.
001920 110-EXIT.
001930     EXIT.
001940
001950 120-TEST-TWO-PART.
001960     MOVE SPACES TO TRIG-A, TRIG-B.
001970     UNSTRING ONE-TRIG DELIMITED BY "~"
001980         INTO TRIG-A, TRIG-B.
001990     MOVE "N" TO FOUND-SW.
002000     MOVE ZERO TO FOUND-POS.
002010     CALL "PHRFIND" USING NOTE-TEXT, TRIG-A, "I",
002020         1, FOUND-SW, FOUND-POS.
002030     IF NOT FOUND
002040         GO TO 120-EXIT.
002050     MOVE FOUND-POS TO A-FOUND-POS.
002060     COMPUTE B-START = A-FOUND-POS + 1.
002070     MOVE "N" TO FOUND-SW.
002080     MOVE ZERO TO FOUND-POS.
002090     CALL "PHRFIND" USING NOTE-TEXT, TRIG-B, "I",
002100         B-START, FOUND-SW, FOUND-POS.
002110     IF FOUND
002120         MOVE "Y" TO CAT-HIT-SW.
002130 120-EXIT.
002140     EXIT.
002150
002160 130-TEST-ONE-PART.
002170     MOVE "N" TO FOUND-SW.
002180     MOVE ZERO TO FOUND-POS.
002190     CALL "PHRFIND" USING NOTE-TEXT, ONE-TRIG, "I",
002200         1, FOUND-SW, FOUND-POS.
002210     IF FOUND
002220         MOVE "Y" TO CAT-HIT-SW.
002230 130-EXIT.
002240     EXIT.
002250
002260*    "PRIMARY" ALONE MEANS IDIOPATHIC (E.G. "PRIMARY BILIARY
002270*    CIRRHOSIS"), BUT "PRIMARY HYPERTENSION" IS A DIAGNOSIS NAME
002280*    IN ITS OWN RIGHT, NOT AN ETIOLOGY QUALIFIER - REQ 7740.
002290 140-TEST-PRIMARY-NOT-HTN.
002300     MOVE "N" TO FOUND-SW.
002310     MOVE ZERO TO FOUND-POS.
002320     CALL "PHRFIND" USING NOTE-TEXT, "primary hypertension", "I",
002330         1, FOUND-SW, FOUND-POS.
002340     IF FOUND
002350         GO TO 140-EXIT.
002360     MOVE "N" TO FOUND-SW.
002370     MOVE ZERO TO FOUND-POS.
002380     CALL "PHRFIND" USING NOTE-TEXT, "primary", "I",
002390         1, FOUND-SW, FOUND-POS.
002400     IF FOUND
002410         MOVE "idiopathic" TO ETIOLOGY-LABEL.
002420 140-EXIT.
002430     EXIT.
