000100******************************************************************
000200*  CMSABND  -  ABEND MESSAGE RECORD (WRITTEN TO SYSOUT)         *
000300*  ADAPTED FROM THE SHOP-STANDARD ABENDREC MEMBER.              *
000400******************************************************************
000500 01  ABEND-REC.
000600     05  PARA-NAME                                      PIC X(24).
000700     05  FILLER                                          PIC X(01)
000800                                                  VALUE SPACE.
000900     05  ABEND-REASON                                   PIC X(50).
001000     05  FILLER                                          PIC X(01)
001100                                                  VALUE SPACE.
001200     05  ACTUAL-VAL                                     PIC X(15).
001300     05  FILLER                                          PIC X(01)
001400                                                  VALUE SPACE.
001500     05  EXPECTED-VAL                                   PIC X(15).
001600     05  FILLER                                          PIC X(23)
001700                                                  VALUE SPACES.
