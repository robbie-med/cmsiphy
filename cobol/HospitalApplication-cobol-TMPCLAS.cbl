000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  TMPCLAS.
000130 AUTHOR. R. OKONKWO-BAEZ.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 05/13/91.
000160 DATE-COMPILED. 05/13/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    C H A N G E   L O G
000200*  05/13/91  ROB  ORIGINAL - COURSE/TEMPORAL DESCRIPTOR WORD LIST
000210*                 BUILT WITH THE CODING SUPERVISOR OFF THE PROGRESS
000220*                 NOTE SAMPLES ON FILE.
000230*  01/09/92  ROB  SPLIT "RECURRENT" AND "RELAPSE" INTO SEPARATE
000240*                 CATEGORIES PER THE CODING SUPERVISOR - RELAPSE IS
000250*                 MORE SPECIFIC AND MUST NOT LOSE TO RECURRENT.
000260*  09/09/98  MLR  Y2K REVIEW - NO DATE FIELDS.  NO CHANGE REQUIRED.
000270*  06/14/01  MLR  ADDED "POST EVENT" CATEGORY (POST-MI/STROKE/SURGERY
000280*                 AND THE "AFTER ... EVENT" TWO-PART FORM).  REQ 6118.
000290*  04/02/07  DSK  REBUILT ON PHRFIND FOR THE NEW CMS PROBLEM LIST JOB
000300*                 (CMSIFY).  REQ 7740.
000310******************************************************************
000320*    RETURNS THE TEMPORAL / COURSE STATUS LABEL FOR ONE NOTE.
000330*    CATEGORIES ARE TESTED IN THE FIXED PRIORITY ORDER BELOW; THE
000340*    FIRST CATEGORY WITH A MATCHING TRIGGER WINS.  "CHRONIC STABLE"
000350*    AND "POST EVENT" EACH CARRY A TWO-PART "A...B" TRIGGER (TILDE-
000360*    CODED BELOW).
000370******************************************************************
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-390.
000420 OBJECT-COMPUTER. IBM-390.
000430 SPECIAL-NAMES.
000440     CLASS WORD-CHAR IS "A" THRU "Z" "0" THRU "9".
000450
000460 INPUT-OUTPUT SECTION.
000470
000480 DATA DIVISION.
000490 FILE SECTION.
000500
000510 WORKING-STORAGE SECTION.
000520 01  CAT-LOADER.
000530     05  FILLER PIC X(20)  VALUE "acute exacerbation".
000540     05  FILLER PIC X(160) VALUE
000550        "acute exacerbation|flare|worsening|worsened|aggravated|aggra
000560-        "vation|decompensated#".
000570     05  FILLER PIC X(20)  VALUE "new onset".
000580     05  FILLER PIC X(160) VALUE
000590        "new onset|new|first episode|initial presentation|recent onse
000600-        "t|newly diagnosed#".
000610     05  FILLER PIC X(20)  VALUE "recurrent".
000620     05  FILLER PIC X(160) VALUE
000630        "recurring|recurrent|relapse|relapsing|relapsed|flare-up|flar
000640-        "e|bout|bouts|repeat episode#".
000650     05  FILLER PIC X(20)  VALUE "relapse".
000660     05  FILLER PIC X(160) VALUE
000670        "relapse|relapsed|relapsing|recurrence after remission|recurr
000680-        "ent after remission#".
000690     05  FILLER PIC X(20)  VALUE "resolving".
000700     05  FILLER PIC X(160) VALUE
000710        "improving|improved|resolving|resolved|recovering|recovered|r
000720-        "ecovery|convalescence|convalescent#".
000730     05  FILLER PIC X(20)  VALUE "persistent".
000740     05  FILLER PIC X(160) VALUE
000750        "persistent|continuing|continuous|non-resolving|non resolving
000760-        "|chronic active#".
000770     05  FILLER PIC X(20)  VALUE "chronic stable".
000780     05  FILLER PIC X(160) VALUE
000790        "chronic~stable|stable chronic|at baseline|unchanged#".
000800     05  FILLER PIC X(20)  VALUE "remission".
000810     05  FILLER PIC X(160) VALUE
000820        "in remission|no active disease|disease free#".
000830     05  FILLER PIC X(20)  VALUE "post event".
000840     05  FILLER PIC X(160) VALUE
000850        "post-mi|post mi|post-stroke|post-infection|post-surgery|post
000860-        "-procedure|post-partum|after~event|after~illness|after~episo
000870-        "de#".
000880     05  FILLER PIC X(20)  VALUE "history of".
000890     05  FILLER PIC X(160) VALUE
000900        "hx of|history of|prior|previous episode|known#".
000910
000920 01  CAT-TABLE-AREA REDEFINES CAT-LOADER.
000930     05  CAT-ENTRY OCCURS 10 TIMES INDEXED BY CAT-IDX.
000940         10  CAT-LABEL       PIC X(20).
000950         10  CAT-TRIGGERS    PIC X(160).
000960
000970 01  SCAN-FIELDS.
000980     05  TRIG-LIST       PIC X(160).
000990     05  TRIG-LIST-HALVES REDEFINES TRIG-LIST.
001000         10  TRIG-LIST-FIRST-HALF  PIC X(80).
001010         10  TRIG-LIST-LAST-HALF   PIC X(80).
001020     05  PTR             PIC S9(4) COMP.
001030     05  ONE-TRIG        PIC X(60).
001040     05  ONE-TRIG-CHARS REDEFINES ONE-TRIG
001050                             PIC X(1) OCCURS 60 TIMES.
001060     05  TILDE-CT        PIC S9(4) COMP.
001070     05  TRIG-A          PIC X(60).
001080     05  TRIG-B          PIC X(60).
001090     05  A-FOUND-POS     PIC S9(4) COMP.
001100     05  B-FOUND-POS     PIC S9(4) COMP.
001110     05  B-START         PIC S9(4) COMP.
001120     05  CAT-HIT-SW      PIC X(1).
001130         88  CAT-HIT         VALUE "Y".
001140         88  CAT-NOT-HIT     VALUE "N".
001150     05  FILLER              PIC X(04).
001160
001170 01  FOUND-FIELDS.
001180     05  FOUND-SW        PIC X(1).
001190         88  FOUND           VALUE "Y".
001200     05  FOUND-POS       PIC S9(4) COMP.
001210
001220 LINKAGE SECTION.
001230 01  NOTE-TEXT            PIC X(600).
001240 01  TEMPORAL-LABEL              PIC X(20).
001250
001260 PROCEDURE DIVISION USING NOTE-TEXT, TEMPORAL-LABEL.
001270
001280 000-MAINLINE.
001290     MOVE SPACES TO TEMPORAL-LABEL.
001300     PERFORM 100-SCAN-CATEGORIES THRU 100-EXIT
001310         VARYING CAT-IDX FROM 1 BY 1
001320         UNTIL CAT-IDX > 10
001330            OR TEMPORAL-LABEL NOT = SPACES.
001340     IF TEMPORAL-LABEL = SPACES
001350         MOVE "unspecified" TO TEMPORAL-LABEL.
001360 000-EXIT.
001370     GOBACK.
001380
001390 100-SCAN-CATEGORIES.
001400     MOVE "N" TO CAT-HIT-SW.
001410     MOVE CAT-TRIGGERS(CAT-IDX) TO TRIG-LIST.
001420     MOVE 1 TO PTR.
001430     PERFORM 110-SCAN-ONE-TRIGGER THRU 110-EXIT
001440         UNTIL PTR > 160 OR CAT-HIT.
001450     IF CAT-HIT
001460         MOVE CAT-LABEL(CAT-IDX) TO TEMPORAL-LABEL.
001470 100-EXIT.
001480     EXIT.
001490
001500 110-SCAN-ONE-TRIGGER.
001510     MOVE SPACES TO ONE-TRIG.
001520     UNSTRING TRIG-LIST DELIMITED BY "|" OR "#"
001530         INTO ONE-TRIG
001540         WITH POINTER PTR.
001550     IF ONE-TRIG = SPACES
001560         MOVE 161 TO PTR
001570         GO TO 110-EXIT.
001580
001590     MOVE ZERO TO TILDE-CT.
001600     INSPECT ONE-TRIG TALLYING TILDE-CT FOR ALL "~".
001610     IF TILDE-CT > ZERO
001620         PERFORM 120-TEST-TWO-PART THRU 120-EXIT
001630     ELSE
001640         PERFORM 130-TEST-ONE-PART THRU 130-EXIT.
001650 110-EXIT.
001660     EXIT.
001670
001680 120-TEST-TWO-PART.
001690     MOVE SPACES TO TRIG-A, TRIG-B.
001700     UNSTRING ONE-TRIG DELIMITED BY "~"
001710         INTO TRIG-A, TRIG-B.
001720     MOVE "N" TO FOUND-SW.
001730     MOVE ZERO TO FOUND-POS.
001740     CALL "PHRFIND" USING NOTE-TEXT, TRIG-A, "I",
001750         1, FOUND-SW, FOUND-POS.
001760     IF NOT FOUND
001770         GO TO 120-EXIT.
001780     MOVE FOUND-POS TO A-FOUND-POS.
001790     COMPUTE B-START = A-FOUND-POS + 1.
001800     MOVE "N" TO FOUND-SW.
001810     MOVE ZERO TO FOUND-POS.
001820     CALL "PHRFIND" USING NOTE-TEXT, TRIG-B, "I",
001830         B-START, FOUND-SW, FOUND-POS.
001840     IF FOUND
001850         MOVE "Y" TO CAT-HIT-SW.
001860 120-EXIT.
001870     EXIT.
001880
001890 130-TEST-ONE-PART.
001900     MOVE "N" TO FOUND-SW.
001910     MOVE ZERO TO FOUND-POS.
001920     CALL "PHRFIND" USING NOTE-TEXT, ONE-TRIG, "I",
001930         1, FOUND-SW, FOUND-POS.
001940     IF FOUND
001950         MOVE "Y" TO CAT-HIT-SW.
001960 130-EXIT.
001970     EXIT.
001980
