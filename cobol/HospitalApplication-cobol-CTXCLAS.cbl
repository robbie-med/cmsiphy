000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  CTXCLAS.
000130 AUTHOR. R. OKONKWO-BAEZ.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 05/28/91.
000160 DATE-COMPILED. 05/28/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    C H A N G E   L O G
000200*  05/28/91  ROB  ORIGINAL - DOCUMENTATION CERTAINTY WORD LIST BUILT
000210*                 WITH THE CODING SUPERVISOR OFF THE HIM DEPARTMENT'S
000220*                 QUERY-FOR-CLARIFICATION CRITERIA.
000230*  03/02/92  ROB  "RULED_OUT" AND "PENDING" SPLIT OUT OF "POSSIBLE" -
000240*                 THE CODING SUPERVISOR WANTED THEM CODED SEPARATELY
000250*                 FOR THE QUERY-RATE REPORT.
000260*  09/09/98  MLR  Y2K REVIEW - NO DATE FIELDS.  NO CHANGE REQUIRED.
000270*  06/14/01  MLR  ADDED THE "CONSIDER ... VERSUS" TWO-PART TRIGGER TO
000280*                 "DIFFERENTIAL".  REQ 6118.
000290*  04/02/07  DSK  REBUILT ON PHRFIND FOR THE NEW CMS PROBLEM LIST JOB
000300*                 (CMSIFY).  LABELS KEEP THEIR UNDERSCORES PER THE
000310*                 REPORT LAYOUT SPEC.  REQ 7740.
000320******************************************************************
000330*    RETURNS THE DOCUMENTATION-CERTAINTY CONTEXT LABEL FOR ONE NOTE.
000340*    CATEGORIES ARE TESTED IN THE FIXED PRIORITY ORDER BELOW; THE
000350*    FIRST CATEGORY WITH A MATCHING TRIGGER WINS.  LABELS KEEP THEIR
000360*    UNDERSCORES (RULED_OUT, INSUFFICIENT_DATA, SECONDARY_CONDITION) -
000370*    DO NOT "CLEAN THEM UP" TO SPACES, THE REPORT PROGRAM DEPENDS ON
000380*    THE UNDERSCORE FORM.  "DIFFERENTIAL" CARRIES A TWO-PART TRIGGER.
000390******************************************************************
000400
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-390.
000440 OBJECT-COMPUTER. IBM-390.
000450 SPECIAL-NAMES.
000460     CLASS WORD-CHAR IS "A" THRU "Z" "0" THRU "9".
000470
000480 INPUT-OUTPUT SECTION.
000490
000500 DATA DIVISION.
000510 FILE SECTION.
000520
000530 WORKING-STORAGE SECTION.
000540 01  CAT-LOADER.
000550     05  FILLER PIC X(20)  VALUE "confirmed".
000560     05  FILLER PIC X(160) VALUE
000570        "confirmed|proven|documented|diagnosed|verified|clear evidenc
000580-        "e of|positive for#".
000590     05  FILLER PIC X(20)  VALUE "possible".
000600     05  FILLER PIC X(160) VALUE
000610        "possible|probable|likely|suspect|suspected|suspicion of|cons
000620-        "ider|considering|considered|rule-in|rule in|rulein|awaiting 
000630-        "confirmation#".
000640     05  FILLER PIC X(20)  VALUE "ruled_out".
000650     05  FILLER PIC X(160) VALUE
000660        "ruled out|no evidence of|not consistent with|negative for|wo
000670-        "rkup negative|denies|without signs of|without evidence of#".
000680     05  FILLER PIC X(20)  VALUE "pending".
000690     05  FILLER PIC X(160) VALUE
000700        "pending|awaiting results|results pending|to be determined|aw
000710-        "aiting labs|awaiting imaging|awaiting pathology#".
000720     05  FILLER PIC X(20)  VALUE "differential".
000730     05  FILLER PIC X(160) VALUE
000740        "differential includes|diff dx|rule-out list|rule out list|co
000750-        "nsider~versus|consider~vs#".
000760     05  FILLER PIC X(20)  VALUE "insufficient_data".
000770     05  FILLER PIC X(160) VALUE
000780        "unclear|not specified|unspecified|insufficient|not documente
000790-        "d|unknown|tbd#".
000800     05  FILLER PIC X(20)  VALUE "historical".
000810     05  FILLER PIC X(160) VALUE
000820        "hx of|history of|previously had|resolved|treated|past#".
000830     05  FILLER PIC X(20)  VALUE "secondary_condition".
000840     05  FILLER PIC X(160) VALUE
000850        "secondary condition|comorbid|co-existing#".
000860
000870 01  CAT-TABLE-AREA REDEFINES CAT-LOADER.
000880     05  CAT-ENTRY OCCURS 8 TIMES INDEXED BY CAT-IDX.
000890         10  CAT-LABEL       PIC X(20).
000900         10  CAT-TRIGGERS    PIC X(160).
000910
000920 01  SCAN-FIELDS.
000930     05  TRIG-LIST       PIC X(160).
000940     05  TRIG-LIST-HALVES REDEFINES TRIG-LIST.
000950         10  TRIG-LIST-FIRST-HALF  PIC X(80).
000960         10  TRIG-LIST-LAST-HALF   PIC X(80).
000970     05  PTR             PIC S9(4) COMP.
000980     05  ONE-TRIG        PIC X(60).
000990     05  ONE-TRIG-CHARS REDEFINES ONE-TRIG
001000                             PIC X(1) OCCURS 60 TIMES.
001010     05  TILDE-CT        PIC S9(4) COMP.
001020     05  TRIG-A          PIC X(60).
001030     05  TRIG-B          PIC X(60).
001040     05  A-FOUND-POS     PIC S9(4) COMP.
001050     05  B-FOUND-POS     PIC S9(4) COMP.
001060     05  B-START         PIC S9(4) COMP.
001070     05  CAT-HIT-SW      PIC X(1).
001080         88  CAT-HIT         VALUE "Y".
001090         88  CAT-NOT-HIT     VALUE "N".
001100     05  FILLER              PIC X(04).
001110
001120 01  FOUND-FIELDS.
001130     05  FOUND-SW        PIC X(1).
001140         88  FOUND           VALUE "Y".
001150     05  FOUND-POS       PIC S9(4) COMP.
001160
001170 LINKAGE SECTION.
001180 01  NOTE-TEXT            PIC X(600).
001190 01  CONTEXT-LABEL               PIC X(20).
001200
001210 PROCEDURE DIVISION USING NOTE-TEXT, CONTEXT-LABEL.
001220
001230 000-MAINLINE.
001240     MOVE SPACES TO CONTEXT-LABEL.
001250     PERFORM 100-SCAN-CATEGORIES THRU 100-EXIT
001260         VARYING CAT-IDX FROM 1 BY 1
001270         UNTIL CAT-IDX > 8
001280            OR CONTEXT-LABEL NOT = SPACES.
001290     IF CONTEXT-LABEL = SPACES
001300         MOVE "unspecified" TO CONTEXT-LABEL.
001310 000-EXIT.
001320     GOBACK.
001330
001340 100-SCAN-CATEGORIES.
001350     MOVE "N" TO CAT-HIT-SW.
001360     MOVE CAT-TRIGGERS(CAT-IDX) TO TRIG-LIST.
001370     MOVE 1 TO PTR.
001380     PERFORM 110-SCAN-ONE-TRIGGER THRU 110-EXIT
001390         UNTIL PTR > 160 OR CAT-HIT.
001400     IF CAT-HIT
001410         MOVE CAT-LABEL(CAT-IDX) TO CONTEXT-LABEL.
001420 100-EXIT.
001430     EXIT.
001440
001450 110-SCAN-ONE-TRIGGER.
001460     MOVE SPACES TO ONE-TRIG.
001470     UNSTRING TRIG-LIST DELIMITED BY "|" OR "#"
001480         INTO ONE-TRIG
001490         WITH POINTER PTR.
001500     IF ONE-TRIG = SPACES
001510         MOVE 161 TO PTR
001520         GO TO 110-EXIT.
001530
001540     MOVE ZERO TO TILDE-CT.
001550     INSPECT ONE-TRIG TALLYING TILDE-CT FOR ALL "~".
001560     IF TILDE-CT > ZERO
001570         PERFORM 120-TEST-TWO-PART THRU 120-EXIT
001580     ELSE
001590         PERFORM 130-TEST-ONE-PART THRU 130-EXIT.
001600 110-EXIT.
001610     EXIT.
001620
001630 120-TEST-TWO-PART.
001640     MOVE SPACES TO TRIG-A, TRIG-B.
001650     UNSTRING ONE-TRIG DELIMITED BY "~"
001660         INTO TRIG-A, TRIG-B.
001670     MOVE "N" TO FOUND-SW.
001680     MOVE ZERO TO FOUND-POS.
001690     CALL "PHRFIND" USING NOTE-TEXT, TRIG-A, "I",
001700         1, FOUND-SW, FOUND-POS.
001710     IF NOT FOUND
001720         GO TO 120-EXIT.
001730     MOVE FOUND-POS TO A-FOUND-POS.
001740     COMPUTE B-START = A-FOUND-POS + 1.
001750     MOVE "N" TO FOUND-SW.
001760     MOVE ZERO TO FOUND-POS.
001770     CALL "PHRFIND" USING NOTE-TEXT, TRIG-B, "I",
001780         B-START, FOUND-SW, FOUND-POS.
001790     IF FOUND
001800         MOVE "Y" TO CAT-HIT-SW.
001810 120-EXIT.
001820     EXIT.
001830
001840 130-TEST-ONE-PART.
001850     MOVE "N" TO FOUND-SW.
001860     MOVE ZERO TO FOUND-POS.
001870     CALL "PHRFIND" USING NOTE-TEXT, ONE-TRIG, "I",
001880         1, FOUND-SW, FOUND-POS.
001890     IF FOUND
001900         MOVE "Y" TO CAT-HIT-SW.
001910 130-EXIT.
001920     EXIT.
001930
