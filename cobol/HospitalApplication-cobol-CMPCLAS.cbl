000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  CMPCLAS.
000130 AUTHOR. R. OKONKWO-BAEZ.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 04/09/91.
000160 DATE-COMPILED. 04/09/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    C H A N G E   L O G
000200*  04/09/91  ROB  ORIGINAL - COMPLICATION/MANIFESTATION WORD LIST
000210*                 BUILT WITH THE ENDOCRINOLOGY CODING TEAM.
000220*  10/30/91  ROB  ADDED THE DIABETIC-SPECIFIC CATEGORIES (NEPHROPATHY,
000230*                 RETINOPATHY, NEUROPATHY, FOOT ULCER, ANGIOPATHY) AT
000240*                 THE TOP OF THE LIST PER THE ENDO CLINIC REQUEST.
000250*  02/22/93  ROB  "WITH COMPLICATION" / "WITHOUT COMPLICATION" MOVED TO
000260*                 THE BOTTOM - THESE ARE THE CATCH-ALLS AND MUST LOSE
000270*                 TO EVERY NAMED COMPLICATION ABOVE THEM.
000280*  09/09/98  MLR  Y2K REVIEW - NO DATE FIELDS.  NO CHANGE REQUIRED.
000290*  06/14/01  MLR  ADDED "MICROALBUMINURIA"/"MICROALBUMINURIC" - MISSED
000300*                 IN THE ORIGINAL WORD LIST.  REQ 6118.
000310*  04/02/07  DSK  REBUILT ON PHRFIND FOR THE NEW CMS PROBLEM LIST JOB
000320*                 (CMSIFY).  REQ 7740.
000330******************************************************************
000340*    RETURNS THE COMPLICATION / MANIFESTATION LABEL FOR ONE NOTE.
000350*    CATEGORIES ARE TESTED IN THE FIXED PRIORITY ORDER BELOW; THE
000360*    FIRST CATEGORY WITH A MATCHING TRIGGER WINS.  SEVERAL CATEGORIES
000370*    USE A TWO-PART "WITH ... X" TRIGGER (TILDE-CODED BELOW) MEANING
000380*    THE WORD "WITH" FOLLOWED LATER IN THE SAME NOTE BY WORD X.
000390******************************************************************
000400
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-390.
000440 OBJECT-COMPUTER. IBM-390.
000450 SPECIAL-NAMES.
000460     CLASS WORD-CHAR IS "A" THRU "Z" "0" THRU "9".
000470
000480 INPUT-OUTPUT SECTION.
000490
000500 DATA DIVISION.
000510 FILE SECTION.
000520
000530 WORKING-STORAGE SECTION.
000540 01  CAT-LOADER.
000550     05  FILLER PIC X(20)  VALUE "diabetic nephropathy".
000560     05  FILLER PIC X(160) VALUE
000570        "with~nephropathy|diabetic nephropathy|proteinuria|proteinuri
000580-        "c|microalbuminuria|microalbuminuric#".
000590     05  FILLER PIC X(20)  VALUE "diabetic retinopathy".
000600     05  FILLER PIC X(160) VALUE
000610        "with~retinopathy|diabetic retinopathy|macular edema|backgrou
000620-        "nd retinopathy#".
000630     05  FILLER PIC X(20)  VALUE "diabetic neuropathy".
000640     05  FILLER PIC X(160) VALUE
000650        "with~neuropathy|with~neuropathic|diabetic neuropathy|polyneu
000660-        "ropathy|paresthesia|paresthesias#".
000670     05  FILLER PIC X(20)  VALUE "diabetic foot ulcer".
000680     05  FILLER PIC X(160) VALUE
000690        "foot ulcer|ulcer of toe|ulcer of foot|ulcer of heel|ulcer of
000700-        " ankle|ulceration of toe|ulceration of foot|ulceration of he
000710-        "el|ulceration of ankle|with~ulcer#".
000720     05  FILLER PIC X(20)  VALUE "diabetic angio".
000730     05  FILLER PIC X(160) VALUE
000740        "angiopathy|angiopathic|peripheral vascular disease|pvd#".
000750     05  FILLER PIC X(20)  VALUE "infection".
000760     05  FILLER PIC X(160) VALUE
000770        "with infection|infected|infection|cellulitis|osteomyelitis#".
000780     05  FILLER PIC X(20)  VALUE "sepsis".
000790     05  FILLER PIC X(160) VALUE "sepsis|septic|bacteremia|urosepsis#".
000800     05  FILLER PIC X(20)  VALUE "cardiac".
000810     05  FILLER PIC X(160) VALUE
000820        "with chf|with heart failure|with cardiomyopathy|with cardiom
000830-        "yopathic|ischemic|coronary#".
000840     05  FILLER PIC X(20)  VALUE "renal".
000850     05  FILLER PIC X(160) VALUE "aki|renal failure|esrd|dialysis#".
000860     05  FILLER PIC X(20)  VALUE "hepatic".
000870     05  FILLER PIC X(160) VALUE
000880        "with cirrhosis|with ascites|with encephalopathy|with jaundic
000890-        "e|hepatic|liver failure|liver disease#".
000900     05  FILLER PIC X(20)  VALUE "respiratory".
000910     05  FILLER PIC X(160) VALUE
000920        "with pneumonia|with ards|with bronchospasm|with asthma|respi
000930-        "ratory failure#".
000940     05  FILLER PIC X(20)  VALUE "hematologic".
000950     05  FILLER PIC X(160) VALUE
000960        "anemia|leukopenia|thrombocytopenia|coagulopathy#".
000970     05  FILLER PIC X(20)  VALUE "neurologic".
000980     05  FILLER PIC X(160) VALUE
000990        "encephalopathy|encephalopathic|seizure|seizures|stroke|cva|t
001000-        "ia#".
001010     05  FILLER PIC X(20)  VALUE "dermatologic".
001020     05  FILLER PIC X(160) VALUE
001030        "pressure ulcer|skin breakdown|cellulitis|gangrene#".
001040     05  FILLER PIC X(20)  VALUE "pregnancy related".
001050     05  FILLER PIC X(160) VALUE
001060        "preeclampsia|hellp|postpartum hemorrhage|chorioamnionitis#".
001070     05  FILLER PIC X(20)  VALUE "metabolic".
001080     05  FILLER PIC X(160) VALUE
001090        "ketoacidosis|hyperosmolar|hypoglycemia|hyperglycemia|electro
001100-        "lyte imbalance|electrolyte abnormality|electrolyte abnormali
001110-        "ties#".
001120     05  FILLER PIC X(20)  VALUE "with complication".
001130     05  FILLER PIC X(160) VALUE
001140        "with complication|with complications|complicated|complicatio
001150-        "n#".
001160     05  FILLER PIC X(20)  VALUE "without complication".
001170     05  FILLER PIC X(160) VALUE
001180        "without complication|without complications|no complication|n
001190-        "o complications|without manifestation|without manifestations
001200-        "|no evidence of complication#".
001210
001220 01  CAT-TABLE-AREA REDEFINES CAT-LOADER.
001230     05  CAT-ENTRY OCCURS 18 TIMES INDEXED BY CAT-IDX.
001240         10  CAT-LABEL       PIC X(20).
001250         10  CAT-TRIGGERS    PIC X(160).
001260
001270 01  SCAN-FIELDS.
001280     05  TRIG-LIST       PIC X(160).
001290     05  TRIG-LIST-HALVES REDEFINES TRIG-LIST.
001300         10  TRIG-LIST-FIRST-HALF  PIC X(80).
001310         10  TRIG-LIST-LAST-HALF   PIC X(80).
001320     05  PTR             PIC S9(4) COMP.
001330     05  ONE-TRIG        PIC X(60).
001340     05  ONE-TRIG-CHARS REDEFINES ONE-TRIG
001350                             PIC X(1) OCCURS 60 TIMES.
001360     05  TILDE-CT        PIC S9(4) COMP.
001370     05  TRIG-A          PIC X(60).
001380     05  TRIG-B          PIC X(60).
001390     05  A-FOUND-POS     PIC S9(4) COMP.
001400     05  B-FOUND-POS     PIC S9(4) COMP.
001410     05  B-START         PIC S9(4) COMP.
001420     05  CAT-HIT-SW      PIC X(1).
001430         88  CAT-HIT         VALUE "Y".
001440         88  CAT-NOT-HIT     VALUE "N".
001450     05  FILLER              PIC X(04).
001460
001470 01  FOUND-FIELDS.
001480     05  FOUND-SW        PIC X(1).
001490         88  FOUND           VALUE "Y".
001500     05  FOUND-POS       PIC S9(4) COMP.
001510
001520 LINKAGE SECTION.
001530 01  NOTE-TEXT            PIC X(600).
001540 01  COMPLICATION-LABEL          PIC X(24).
001550
001560 PROCEDURE DIVISION USING NOTE-TEXT, COMPLICATION-LABEL.
001570
001580 000-MAINLINE.
001590     MOVE SPACES TO COMPLICATION-LABEL.
001600     PERFORM 100-SCAN-CATEGORIES THRU 100-EXIT
001610         VARYING CAT-IDX FROM 1 BY 1
001620         UNTIL CAT-IDX > 18
001630            OR COMPLICATION-LABEL NOT = SPACES.
001640     IF COMPLICATION-LABEL = SPACES
001650         MOVE "unspecified" TO COMPLICATION-LABEL.
001660 000-EXIT.
001670     GOBACK.
001680
001690 100-SCAN-CATEGORIES.
001700     MOVE "N" TO CAT-HIT-SW.
001710     MOVE CAT-TRIGGERS(CAT-IDX) TO TRIG-LIST.
001720     MOVE 1 TO PTR.
001730     PERFORM 110-SCAN-ONE-TRIGGER THRU 110-EXIT
001740         UNTIL PTR > 160 OR CAT-HIT.
001750     IF CAT-HIT
001760         MOVE CAT-LABEL(CAT-IDX) TO COMPLICATION-LABEL.
001770 100-EXIT.
001780     EXIT.
001790
001800 110-SCAN-ONE-TRIGGER.
001810     MOVE SPACES TO ONE-TRIG.
001820     UNSTRING TRIG-LIST DELIMITED BY "|" OR "#"
001830         INTO ONE-TRIG
001840         WITH POINTER PTR.
001850     IF ONE-TRIG = SPACES
001860         MOVE 161 TO PTR
001870         GO TO 110-EXIT.
001880
001890     MOVE ZERO TO TILDE-CT.
001900     INSPECT ONE-TRIG TALLYING TILDE-CT FOR ALL "~".
001910     IF TILDE-CT > ZERO
001920         PERFORM 120-TEST-TWO-PART THRU 120-EXIT
001930     ELSE
001940         PERFORM 130-TEST-ONE-PART THRU 130-EXIT.
001950 110-EXIT.
001960     EXIT.
001970
001980 120-TEST-TWO-PART.
001990     MOVE SPACES TO TRIG-A, TRIG-B.
002000     UNSTRING ONE-TRIG DELIMITED BY "~"
002010         INTO TRIG-A, TRIG-B.
002020     MOVE "N" TO FOUND-SW.
002030     MOVE ZERO TO FOUND-POS.
002040     CALL "PHRFIND" USING NOTE-TEXT, TRIG-A, "I",
002050         1, FOUND-SW, FOUND-POS.
002060     IF NOT FOUND
002070         GO TO 120-EXIT.
002080     MOVE FOUND-POS TO A-FOUND-POS.
002090     COMPUTE B-START = A-FOUND-POS + 1.
002100     MOVE "N" TO FOUND-SW.
002110     MOVE ZERO TO FOUND-POS.
002120     CALL "PHRFIND" USING NOTE-TEXT, TRIG-B, "I",
002130         B-START, FOUND-SW, FOUND-POS.
002140     IF FOUND
002150         MOVE "Y" TO CAT-HIT-SW.
002160 120-EXIT.
002170     EXIT.
002180
002190 130-TEST-ONE-PART.
002200     MOVE "N" TO FOUND-SW.
002210     MOVE ZERO TO FOUND-POS.
002220     CALL "PHRFIND" USING NOTE-TEXT, ONE-TRIG, "I",
002230         1, FOUND-SW, FOUND-POS.
002240     IF FOUND
002250         MOVE "Y" TO CAT-HIT-SW.
002260 130-EXIT.
002270     EXIT.
002280
