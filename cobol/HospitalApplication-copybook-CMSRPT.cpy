000100******************************************************************
000200*  CMSRPT  -  CMS-READY PROBLEM LIST REPORT LINE                *
000300*  FILE RPTOUT - ONE PRINTABLE 132-BYTE LINE, LINE SEQUENTIAL.  *
000400******************************************************************
000500 01  RPT-OUTPUT-REC                                     PIC X(132).
