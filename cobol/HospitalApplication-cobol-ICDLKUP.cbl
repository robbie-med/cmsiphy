000100******************************************************************
000110*  ICDLKUP.  DIAGNOSIS CODE LOOKUP SUBPROGRAM.                    *
000120*  GIVEN A MODIFIER/DIAGNOSIS PAIR AND THE IN-MEMORY DXCODES      *
000130*  TABLE (BUILT BY CMSIFY), RETURNS THE MAPPED CODE LINE OR AN    *
000140*  UNMAPPED/UNAVAILABLE MESSAGE PER DEPT. CODING STANDARDS.       *
000150******************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    ICDLKUP.
000180 AUTHOR.        R. OKONKWO-BAEZ.
000190 INSTALLATION.  HEALTH INFORMATION SYSTEMS - CODING SUPPORT.
000200 DATE-WRITTEN.  06/25/91.
000210 DATE-COMPILED.
000220 SECURITY.      DEPARTMENTAL USE ONLY.  NOT FOR RELEASE OUTSIDE
000230                 THE CODING SUPPORT UNIT WITHOUT HIM SIGN-OFF.
000240*
000250*    CHANGE LOG
000260*    ----------
000270*    06/25/91  ROB   ORIGINAL PROGRAM FOR THE PROBLEM LIST
000280*                    EXTRACT PROJECT.  DOES A STRAIGHT TABLE
000290*                    SCAN AGAINST DX-LONG - VOLUME IS LOW ENOUGH
000300*                    (UNDER 200 CODES) THAT A SEARCH ALL WOULD
000310*                    BE OVERKILL FOR THE MAINTENANCE HEADACHE.
000320*    11/02/92  ROB   REQ 6003.  ADDED THE "DX-LONG ALONE" HIT
000330*                    RULE SO A BARE DIAGNOSIS WITH NO MODIFIER
000340*                    ON FILE STILL MATCHES A MODIFIED SEARCH
000350*                    STRING'S CODE TABLE ENTRY WHEN THE CODE
000360*                    TABLE CARRIES NO MODIFIER OF ITS OWN.
000370*    04/14/95  ROB   REQ 6118.  UPPERCASED BOTH SIDES OF THE
000380*                    COMPARE - CODING OFFICE WAS KEYING DXCODES
000390*                    IN MIXED CASE AND GETTING FALSE MISSES.
000400*    09/09/98  MLR   Y2K REVIEW - NO DATE-BEARING FIELDS IN THIS
000410*                    PROGRAM.  NO CHANGE REQUIRED.  SIGNED OFF
000420*                    PER MEMO HIS-98-1140.
000430*    03/03/01  MLR   REQ 6118 FOLLOW-UP.  "UNSPECIFIED" AND
000440*                    BLANK MODIFIERS ARE NOW DROPPED FROM THE
000450*                    SEARCH STRING INSTEAD OF BEING KEYED IN
000460*                    LITERALLY - MATCHES THE CONVENTION RPTASSY
000470*                    USES FOR PHRASE BUILDING SO THE SAME
000480*                    DIAGNOSIS DOESN'T LOOK UP DIFFERENTLY JUST
000490*                    BECAUSE NO MODIFIER WAS DETECTED.
000500*    07/22/06  DSK   REQ 7740.  TABLE-EMPTY CHECK MOVED TO THE
000510*                    TOP OF THE MAINLINE SO A BAD DXCODES LOAD
000520*                    DOESN'T FALL THROUGH TO A FULL TABLE SCAN
000530*                    OF BLANK ENTRIES AND REPORT A FALSE MISS.
000540*
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     CLASS WORD-CHAR IS "A" THRU "Z" "0" THRU "9".
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610*
000620*    CASE-FOLDING TABLES - SAME PAIR USED BY EVERY DETECTOR
000630*    SUBPROGRAM IN THIS SUITE.
000640*
000650 01  UC-TABLE-LOWER               PIC X(26) VALUE
000660         "abcdefghijklmnopqrstuvwxyz".
000670 01  LOWER-CHARS REDEFINES UC-TABLE-LOWER
000680                                       PIC X(01) OCCURS 26 TIMES.
000690 01  UC-TABLE-UPPER               PIC X(26) VALUE
000700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000710 01  UPPER-CHARS REDEFINES UC-TABLE-UPPER
000720                                       PIC X(01) OCCURS 26 TIMES.
000730*
000740*    SEARCH-STRING WORK AREA.
000750*
000760 01  SEARCH-FIELDS.
000770     05  SEARCH-STR                PIC X(63).
000780     05  SEARCH-UC                 PIC X(63).
000790     05  SEARCH-UC-CHARS REDEFINES SEARCH-UC
000800                                       PIC X(01) OCCURS 63 TIMES.
000810     05  DIAG-UC                   PIC X(40).
000820     05  DXLONG-UC                 PIC X(60).
000830     05  FILLER                        PIC X(04).
000840*
000850*    GENERIC BACKWARD-SCAN LENGTH-FINDER WORK AREA - SAME
000860*    IDIOM AS PHRFIND'S 900-GET-LENGTHS PARAGRAPH.
000870*
000880 01  LEN-WORK-FIELDS.
000890     05  LEN-WORK                  PIC X(80).
000900     05  LEN-RESULT                PIC S9(04)     COMP.
000910*
000920 01  HIT-LEN-FIELDS.
000930     05  LONG-LEN                  PIC S9(04)     COMP.
000940     05  CODE-LEN                  PIC S9(04)     COMP.
000950*
000960 LINKAGE SECTION.
000970     COPY CMSDXTB.
000980 01  MODIFIER                       PIC X(20).
000990 01  DIAGNOSIS-NAME                 PIC X(40).
001000 01  LOOKUP-RESULT                  PIC X(100).
001010 01  LOOKUP-HIT-SW                  PIC X(01).
001020     88  LOOKUP-HIT                        VALUE "Y".
001030*
001040 PROCEDURE DIVISION USING DX-CODE-TABLE, DX-TABLE-COUNT,
001050         MODIFIER, DIAGNOSIS-NAME, LOOKUP-RESULT,
001060         LOOKUP-HIT-SW.
001070*
001080 000-MAINLINE.
001090     MOVE SPACES TO LOOKUP-RESULT.
001100     MOVE "N" TO LOOKUP-HIT-SW.
001110     IF DX-TABLE-COUNT = ZERO
001120         MOVE "*CODE MAPPING UNAVAILABLE" TO LOOKUP-RESULT
001130         GO TO 000-EXIT.
001140     PERFORM 100-BUILD-SEARCH-STRING THRU 100-EXIT.
001150     PERFORM 150-UPPERCASE-SEARCH THRU 150-EXIT.
001160     PERFORM 200-SEARCH-TABLE THRU 200-EXIT
001170         VARYING DX-TABLE-IDX FROM 1 BY 1
001180         UNTIL DX-TABLE-IDX > DX-TABLE-COUNT
001190            OR LOOKUP-HIT.
001200     IF LOOKUP-HIT
001210         PERFORM 300-BUILD-HIT-RESULT THRU 300-EXIT
001220     ELSE
001230         PERFORM 400-BUILD-MISS-RESULT THRU 400-EXIT.
001240 000-EXIT.
001250     GOBACK.
001260*
001270*    100-BUILD-SEARCH-STRING - "<MODIFIER> <DIAGNOSIS>" WHEN A
001280*    REAL MODIFIER WAS DETECTED, ELSE THE DIAGNOSIS NAME ALONE.
001290*    SEE THE 03/03/01 CHANGE LOG ENTRY ABOVE.
001300*
001310 100-BUILD-SEARCH-STRING.
001320     MOVE SPACES TO SEARCH-STR.
001330     IF MODIFIER NOT = SPACES
001340             AND MODIFIER NOT = "unspecified"
001350         PERFORM 110-BUILD-WITH-MODIFIER THRU 110-EXIT
001360     ELSE
001370         MOVE DIAGNOSIS-NAME TO SEARCH-STR.
001380 100-EXIT.
001390     EXIT.
001400*
001410 110-BUILD-WITH-MODIFIER.
001420     MOVE MODIFIER TO LEN-WORK.
001430     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
001440     STRING MODIFIER(1:LEN-RESULT) DELIMITED BY SIZE
001450             " " DELIMITED BY SIZE
001460             DIAGNOSIS-NAME DELIMITED BY SIZE
001470         INTO SEARCH-STR.
001480 110-EXIT.
001490     EXIT.
001500*
001510 150-UPPERCASE-SEARCH.
001520     MOVE SEARCH-STR TO SEARCH-UC.
001530     MOVE DIAGNOSIS-NAME TO DIAG-UC.
001540     INSPECT SEARCH-UC CONVERTING UC-TABLE-LOWER
001550         TO UC-TABLE-UPPER.
001560     INSPECT DIAG-UC CONVERTING UC-TABLE-LOWER
001570         TO UC-TABLE-UPPER.
001580 150-EXIT.
001590     EXIT.
001600*
001610*    200-SEARCH-TABLE - REQ 6003/6118: A HIT IS EXACT EQUALITY
001620*    OF THE UPPERCASED SEARCH STRING AGAINST DX-LONG, OR
001630*    DX-LONG EQUAL TO THE BARE DIAGNOSIS NAME ALONE.
001640*
001650 200-SEARCH-TABLE.
001660     MOVE DX-LONG-TBL(DX-TABLE-IDX) TO DXLONG-UC.
001670     INSPECT DXLONG-UC CONVERTING UC-TABLE-LOWER
001680         TO UC-TABLE-UPPER.
001690     IF DXLONG-UC = SEARCH-UC
001700             OR DXLONG-UC = DIAG-UC
001710         MOVE "Y" TO LOOKUP-HIT-SW.
001720 200-EXIT.
001730     EXIT.
001740*
001750 300-BUILD-HIT-RESULT.
001760     MOVE SPACES TO LEN-WORK.
001770     MOVE DX-LONG-TBL(DX-TABLE-IDX) TO LEN-WORK.
001780     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
001790     MOVE LEN-RESULT TO LONG-LEN.
001800     MOVE SPACES TO LEN-WORK.
001810     MOVE DX-CODE-TBL(DX-TABLE-IDX) TO LEN-WORK.
001820     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
001830     MOVE LEN-RESULT TO CODE-LEN.
001840     STRING DX-LONG-TBL(DX-TABLE-IDX)(1:LONG-LEN)
001850                 DELIMITED BY SIZE
001860             " (" DELIMITED BY SIZE
001870             DX-CODE-TBL(DX-TABLE-IDX)(1:CODE-LEN)
001880                 DELIMITED BY SIZE
001890             ")" DELIMITED BY SIZE
001900         INTO LOOKUP-RESULT.
001910 300-EXIT.
001920     EXIT.
001930*
001940 400-BUILD-MISS-RESULT.
001950     MOVE SEARCH-STR TO LEN-WORK.
001960     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
001970     STRING SEARCH-STR(1:LEN-RESULT) DELIMITED BY SIZE
001980             " - UNMAPPED" DELIMITED BY SIZE
001990         INTO LOOKUP-RESULT.
002000 400-EXIT.
002010     EXIT.
002020*
002030*    900-GET-LEN-OF-WORK / 910-BACK-UP-WORK - GENERIC TRAILING-
002040*    BLANK BACKWARD SCAN ON THE 80-BYTE SCRATCH FIELD.  SAME
002050*    IDIOM AS PHRFIND, SUPDATA AND RPTASSY.
002060*
002070 900-GET-LEN-OF-WORK.
002080     MOVE 80 TO LEN-RESULT.
002090     PERFORM 910-BACK-UP-WORK THRU 910-EXIT
002100         UNTIL LEN-RESULT = ZERO
002110            OR LEN-WORK(LEN-RESULT:1) NOT = SPACE.
002120 900-EXIT.
002130     EXIT.
002140*
002150 910-BACK-UP-WORK.
002160     SUBTRACT 1 FROM LEN-RESULT.
002170 910-EXIT.
002180     EXIT.
002190
