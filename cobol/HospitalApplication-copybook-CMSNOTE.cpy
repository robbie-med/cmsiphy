000100******************************************************************
000200*  CMSNOTE  -  CLINICAL NOTE INPUT RECORD                       *
000300*  FILE NOTES - ONE DAILY PROGRESS NOTE PER RECORD, FREE TEXT   *
000400*  BODY IN A FIXED FIELD, LINE SEQUENTIAL.  SUPPLIED NIGHTLY BY *
000500*  THE EHR EXTRACT JOB (SEE CODING-DEPT RUNBOOK SECTION 4).     *
000600******************************************************************
000700 01  NOTE-INPUT-REC                                     PIC X(408).
000800
000900 01  NOTE-INPUT-FIELDS REDEFINES NOTE-INPUT-REC.
001000     05  NOTE-ID                                        PIC X(08).
001100     05  NOTE-TEXT                                      PIC X(400).
