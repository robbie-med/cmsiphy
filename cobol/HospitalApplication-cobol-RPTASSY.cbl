000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  RPTASSY.
000130 AUTHOR. R. OKONKWO-BAEZ.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 06/18/91.
000160 DATE-COMPILED. 06/18/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    C H A N G E   L O G
000200*  06/18/91  ROB  ORIGINAL - TAKES THE NINE DETECTOR OUTPUTS FOR ONE
000210*                 DIAGNOSIS AND BUILDS THE ONE-LINE PROBLEM PHRASE
000220*                 THE CODING SUPERVISOR WANTS ON THE PRINTED LIST.
000230*  08/07/93  ROB  MOVED THE "WITH"/"DUE TO" WORDING OUT OF CMSIFY AND
000240*                 IN HERE SO ALL THE ASSEMBLY RULES LIVE IN ONE
000250*                 PLACE.  CODING DESK REQUEST.
000260*  02/11/97  ROB  ADDED THE LATERALITY/LOCATION PAIR AND THE
000270*                 PARENTHESIZED CONTEXT TAG AT THE END OF THE PHRASE.
000280*  09/09/98  MLR  Y2K REVIEW - NO DATE FIELDS.  NO CHANGE REQUIRED.
000290*  06/14/01  MLR  ADDED THE OVERFLOW GUARD IN 800-APPEND-PART - A
000300*                 NOTE WITH EVERY COMPONENT PRESENT AT ONCE WAS
000310*                 RUNNING PAST THE PHRASE WORK AREA.  REQ 6118.
000320*  04/02/07  DSK  REBUILT FOR THE NEW CMS PROBLEM LIST JOB (CMSIFY) -
000330*                 INPUT IS NOW THE CMSPROB WORKING RECORD RATHER THAN
000340*                 NINE SEPARATE CALL PARAMETERS.  REQ 7740.
000350******************************************************************
000360*    ASSEMBLES ONE PRINTABLE PROBLEM PHRASE FROM A CMSPROB WORKING
000370*    RECORD, IN THE FIXED ORDER THE CODING SUPERVISOR SIGNED OFF ON:
000380*    (TEMPORAL ELSE MODIFIER) - DIAGNOSIS - STAGE - WITH COMPLICATION
000390*    - DUE TO ETIOLOGY - LATERALITY/LOCATION - (CONTEXT), THEN THE
000400*    FIRST LETTER IS UPPERCASED AND THE SUPPORTING-DATA STRING IS
000410*    HUNG OFF THE END WITH A DASH.
000420******************************************************************
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-390.
000470 OBJECT-COMPUTER. IBM-390.
000480 SPECIAL-NAMES.
000490     CLASS WORD-CHAR IS "A" THRU "Z" "0" THRU "9".
000500
000510 INPUT-OUTPUT SECTION.
000520
000530 DATA DIVISION.
000540 FILE SECTION.
000550
000560 WORKING-STORAGE SECTION.
000570 01  UC-TABLE-LOWER  PIC X(26) VALUE
000580     "abcdefghijklmnopqrstuvwxyz".
000590 01  LOWER-CHARS REDEFINES UC-TABLE-LOWER
000600                     PIC X(1) OCCURS 26 TIMES.
000610 01  UC-TABLE-UPPER  PIC X(26) VALUE
000620     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000630 01  UPPER-CHARS REDEFINES UC-TABLE-UPPER
000640                     PIC X(1) OCCURS 26 TIMES.
000650
000660 01  BUILD-FIELDS.
000670     05  PHRASE           PIC X(120).
000680     05  PHRASE-CHARS REDEFINES PHRASE
000690                              PIC X(1) OCCURS 120 TIMES.
000700     05  CUR-LEN          PIC S9(4) COMP.
000710     05  PART             PIC X(60).
000720     05  PART-LEN         PIC S9(4) COMP.
000730     05  NEED-LEN         PIC S9(4) COMP.
000740     05  FILLER               PIC X(04).
000750
000760 01  LEN-FIELDS.
000770     05  LEN-WORK         PIC X(80).
000780     05  LEN-RESULT       PIC S9(4) COMP.
000790
000800 LINKAGE SECTION.
000810     COPY CMSPROB.
000820 01  PHRASE-TEXT           PIC X(120).
000830
000840 PROCEDURE DIVISION USING PROBLEM-COMPONENT-SET, PHRASE-TEXT.
000850
000860 000-MAINLINE.
000870     MOVE SPACES TO PHRASE.
000880     MOVE ZERO TO CUR-LEN.
000890     PERFORM 110-APPEND-TEMPORAL-OR-MOD THRU 110-EXIT.
000900     PERFORM 120-APPEND-DIAGNOSIS THRU 120-EXIT.
000910     PERFORM 130-APPEND-STAGE THRU 130-EXIT.
000920     PERFORM 140-APPEND-COMPLICATION THRU 140-EXIT.
000930     PERFORM 150-APPEND-ETIOLOGY THRU 150-EXIT.
000940     PERFORM 160-APPEND-LATERALITY-LOCATION THRU 160-EXIT.
000950     PERFORM 170-APPEND-CONTEXT THRU 170-EXIT.
000960     PERFORM 180-CAPITALIZE-FIRST THRU 180-EXIT.
000970     PERFORM 190-APPEND-SUPPORT THRU 190-EXIT.
000980     MOVE PHRASE TO PHRASE-TEXT.
000990 000-EXIT.
001000     GOBACK.
001010
001020 110-APPEND-TEMPORAL-OR-MOD.
001030     MOVE SPACES TO PART.
001040     IF P-TEMPORAL NOT = SPACES AND P-TEMPORAL NOT = "unspecified"
001050         MOVE P-TEMPORAL TO PART
001060     ELSE
001070         IF P-MODIFIER NOT = SPACES AND P-MODIFIER NOT = "unspecified"
001080             MOVE P-MODIFIER TO PART.
001090     PERFORM 800-APPEND-PART THRU 800-EXIT.
001100 110-EXIT.
001110     EXIT.
001120
001130 120-APPEND-DIAGNOSIS.
001140     MOVE SPACES TO PART.
001150     MOVE P-DIAGNOSIS TO PART.
001160     PERFORM 800-APPEND-PART THRU 800-EXIT.
001170 120-EXIT.
001180     EXIT.
001190
001200 130-APPEND-STAGE.
001210     MOVE SPACES TO PART.
001220     IF P-STAGE NOT = SPACES AND P-STAGE NOT = "unspecified"
001230         MOVE P-STAGE TO PART.
001240     PERFORM 800-APPEND-PART THRU 800-EXIT.
001250 130-EXIT.
001260     EXIT.
001270
001280 140-APPEND-COMPLICATION.
001290     MOVE SPACES TO PART.
001300     IF P-COMPLICATION NOT = SPACES
001310        AND P-COMPLICATION NOT = "unspecified"
001320         PERFORM 145-BUILD-WITH-PART THRU 145-EXIT.
001330     PERFORM 800-APPEND-PART THRU 800-EXIT.
001340 140-EXIT.
001350     EXIT.
001360
001370 145-BUILD-WITH-PART.
001380     MOVE P-COMPLICATION TO LEN-WORK.
001390     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
001400     STRING "with " DELIMITED BY SIZE
001410         P-COMPLICATION(1:LEN-RESULT) DELIMITED BY SIZE
001420         INTO PART.
001430 145-EXIT.
001440     EXIT.
001450
001460 150-APPEND-ETIOLOGY.
001470     MOVE SPACES TO PART.
001480     IF P-ETIOLOGY NOT = SPACES
001490        AND P-ETIOLOGY NOT = "unspecified"
001500        AND P-ETIOLOGY(1:4) NOT = "with"
001510         PERFORM 155-BUILD-DUE-TO-PART THRU 155-EXIT.
001520     PERFORM 800-APPEND-PART THRU 800-EXIT.
001530 150-EXIT.
001540     EXIT.
001550
001560 155-BUILD-DUE-TO-PART.
001570     MOVE P-ETIOLOGY TO LEN-WORK.
001580     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
001590     STRING "due to " DELIMITED BY SIZE
001600         P-ETIOLOGY(1:LEN-RESULT) DELIMITED BY SIZE
001610         INTO PART.
001620 155-EXIT.
001630     EXIT.
001640
001650 160-APPEND-LATERALITY-LOCATION.
001660     MOVE SPACES TO PART.
001670     IF P-LATERALITY NOT = SPACES AND P-LATERALITY NOT = "unspecified"
001680         IF P-LOCATION NOT = SPACES AND P-LOCATION NOT = "unspecified"
001690             PERFORM 165-BUILD-LAT-AND-LOC THRU 165-EXIT
001700         ELSE
001710             MOVE P-LATERALITY TO PART
001720     ELSE
001730         IF P-LOCATION NOT = SPACES AND P-LOCATION NOT = "unspecified"
001740             MOVE P-LOCATION TO PART.
001750     PERFORM 800-APPEND-PART THRU 800-EXIT.
001760 160-EXIT.
001770     EXIT.
001780
001790 165-BUILD-LAT-AND-LOC.
001800     MOVE P-LATERALITY TO LEN-WORK.
001810     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
001820     STRING P-LATERALITY(1:LEN-RESULT) DELIMITED BY SIZE
001830         " " DELIMITED BY SIZE
001840         P-LOCATION DELIMITED BY SIZE
001850         INTO PART.
001860 165-EXIT.
001870     EXIT.
001880
001890 170-APPEND-CONTEXT.
001900     MOVE SPACES TO PART.
001910     IF P-CONTEXT NOT = SPACES AND P-CONTEXT NOT = "unspecified"
001920         PERFORM 175-BUILD-CONTEXT-PART THRU 175-EXIT.
001930     PERFORM 800-APPEND-PART THRU 800-EXIT.
001940 170-EXIT.
001950     EXIT.
001960
001970 175-BUILD-CONTEXT-PART.
001980     MOVE P-CONTEXT TO LEN-WORK.
001990     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
002000     STRING "(" DELIMITED BY SIZE
002010         P-CONTEXT(1:LEN-RESULT) DELIMITED BY SIZE
002020         ")" DELIMITED BY SIZE
002030         INTO PART.
002040 175-EXIT.
002050     EXIT.
002060
002070 180-CAPITALIZE-FIRST.
002080     INSPECT PHRASE(1:1)
002090         CONVERTING UC-TABLE-LOWER TO UC-TABLE-UPPER.
002100 180-EXIT.
002110     EXIT.
002120
002130 190-APPEND-SUPPORT.
002140     IF P-SUPPORT = SPACES
002150         GO TO 190-EXIT.
002160     MOVE P-SUPPORT TO LEN-WORK.
002170     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
002180     COMPUTE NEED-LEN = CUR-LEN + LEN-RESULT + 3.
002190     IF NEED-LEN > 120
002200         GO TO 190-EXIT.
002210     MOVE " - " TO PHRASE(CUR-LEN + 1:3).
002220     ADD 3 TO CUR-LEN.
002230     MOVE P-SUPPORT(1:LEN-RESULT) TO
002240         PHRASE(CUR-LEN + 1:LEN-RESULT).
002250     ADD LEN-RESULT TO CUR-LEN.
002260 190-EXIT.
002270     EXIT.
002280
002290 800-APPEND-PART.
002300     MOVE PART TO LEN-WORK.
002310     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
002320     MOVE LEN-RESULT TO PART-LEN.
002330     IF PART-LEN = ZERO
002340         GO TO 800-EXIT.
002350     COMPUTE NEED-LEN = CUR-LEN + PART-LEN + 1.
002360     IF NEED-LEN > 120
002370         GO TO 800-EXIT.
002380     IF CUR-LEN > ZERO
002390         ADD 1 TO CUR-LEN
002400         MOVE SPACE TO PHRASE(CUR-LEN:1).
002410     MOVE PART(1:PART-LEN) TO
002420         PHRASE(CUR-LEN + 1:PART-LEN).
002430     ADD PART-LEN TO CUR-LEN.
002440 800-EXIT.
002450     EXIT.
002460
002470 900-GET-LEN-OF-WORK.
002480     MOVE 80 TO LEN-RESULT.
002490     PERFORM 910-BACK-UP-WORK THRU 910-EXIT
002500         UNTIL LEN-RESULT < 1
002510         OR LEN-WORK(LEN-RESULT:1) NOT = SPACE.
002520 900-EXIT.
002530     EXIT.
002540
002550 910-BACK-UP-WORK.
002560     SUBTRACT 1 FROM LEN-RESULT.
002570 910-EXIT.
002580     EXIT.
002590
