000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  SUPDATA.
000130 AUTHOR. R. OKONKWO-BAEZ.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 06/11/91.
000160 DATE-COMPILED. 06/11/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    C H A N G E   L O G
000200*  06/11/91  ROB  ORIGINAL - PULLS THE HANDFUL OF LAB/VITAL VALUES
000210*                 AND IMAGING/TREATMENT MENTIONS THE CODING DESK
000220*                 WANTS ECHOED BACK ON THE PROBLEM LIST SO THE
000230*                 REVIEWER DOES NOT HAVE TO RE-READ THE WHOLE NOTE.
000240*  03/02/93  ROB  ADDED THE VITALS GROUP (T/BP/HR/RR/SPO2/WEIGHT) -
000250*                 PULMONARY CODING DESK REQUEST.
000260*  11/19/96  ROB  ADDED IMAGING AND TREATMENT WORD LISTS.  OUTPUT IS
000270*                 NOW UP TO 4 TOKENS, ALPHA ORDER, PER THE CODING
000280*                 SUPERVISOR'S PREFERRED FORMAT.
000290*  09/09/98  MLR  Y2K REVIEW - NO DATE FIELDS.  NO CHANGE REQUIRED.
000300*  06/14/01  MLR  ADDED DUPLICATE-TOKEN CHECK - "CR 2.1" WAS BEING
000310*                 LISTED TWICE WHEN THE SAME VALUE APPEARED IN BOTH
000320*                 THE HISTORY AND THE ASSESSMENT SECTIONS.  REQ 6118.
000330*  04/02/07  DSK  REBUILT ON PHRFIND FOR THE NEW CMS PROBLEM LIST JOB
000340*                 (CMSIFY).  RAISED THE OUTPUT FIELD TO 80 BYTES AND
000350*                 SWITCHED THE SORT TO A PLAIN BUBBLE PASS OVER THE
000360*                 IN-MEMORY TOKEN LIST - REQ 7740.
000370******************************************************************
000380*    SCANS NOTE-TEXT (THE CODING SUPERVISOR WANTS THE ORIGINAL,
000390*    UNEXPANDED NOTE HERE, NOT THE ABBREVIATION-EXPANDED COPY) FOR
000400*    LAB, VITAL, IMAGING AND TREATMENT MENTIONS.  A LAB/VITAL TOKEN
000410*    IS THE MARKER WORD PLUS ITS NUMERIC VALUE (E.G. "CR 2.1");  AN
000420*    IMAGING/TREATMENT TOKEN IS JUST THE MARKER PHRASE ITSELF.
000430*    DUPLICATES ARE DROPPED, THE SURVIVORS ARE PUT IN ASCENDING
000440*    ORDER AND THE FIRST FOUR ARE RETURNED COMMA-SEPARATED.  NO
000450*    MATCHES AT ALL RETURNS "*NO SUPPORTING DATA".
000460******************************************************************
000470
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER. IBM-390.
000510 OBJECT-COMPUTER. IBM-390.
000520 SPECIAL-NAMES.
000530     CLASS WORD-CHAR IS "A" THRU "Z" "0" THRU "9".
000540
000550 INPUT-OUTPUT SECTION.
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590
000600 WORKING-STORAGE SECTION.
000610 01  NUM-LOADER.
000620     05  FILLER PIC X(16)  VALUE "cr".
000630     05  FILLER PIC X(16)  VALUE "creatinine".
000640     05  FILLER PIC X(16)  VALUE "bun".
000650     05  FILLER PIC X(16)  VALUE "na".
000660     05  FILLER PIC X(16)  VALUE "k".
000670     05  FILLER PIC X(16)  VALUE "cl".
000680     05  FILLER PIC X(16)  VALUE "co2".
000690     05  FILLER PIC X(16)  VALUE "bicarb".
000700     05  FILLER PIC X(16)  VALUE "wbc".
000710     05  FILLER PIC X(16)  VALUE "hgb".
000720     05  FILLER PIC X(16)  VALUE "hct".
000730     05  FILLER PIC X(16)  VALUE "platelet".
000740     05  FILLER PIC X(16)  VALUE "platelets".
000750     05  FILLER PIC X(16)  VALUE "ast".
000760     05  FILLER PIC X(16)  VALUE "alt".
000770     05  FILLER PIC X(16)  VALUE "bili".
000780     05  FILLER PIC X(16)  VALUE "bilirubin".
000790     05  FILLER PIC X(16)  VALUE "alk phos".
000800     05  FILLER PIC X(16)  VALUE "glucose".
000810     05  FILLER PIC X(16)  VALUE "blood sugar".
000820     05  FILLER PIC X(16)  VALUE "crp".
000830     05  FILLER PIC X(16)  VALUE "esr".
000840     05  FILLER PIC X(16)  VALUE "procalcitonin".
000850     05  FILLER PIC X(16)  VALUE "lactate".
000860     05  FILLER PIC X(16)  VALUE "inr".
000870     05  FILLER PIC X(16)  VALUE "pt".
000880     05  FILLER PIC X(16)  VALUE "ptt".
000890     05  FILLER PIC X(16)  VALUE "t".
000900     05  FILLER PIC X(16)  VALUE "temp".
000910     05  FILLER PIC X(16)  VALUE "temperature".
000920     05  FILLER PIC X(16)  VALUE "bp".
000930     05  FILLER PIC X(16)  VALUE "hr".
000940     05  FILLER PIC X(16)  VALUE "pulse".
000950     05  FILLER PIC X(16)  VALUE "rr".
000960     05  FILLER PIC X(16)  VALUE "resp".
000970     05  FILLER PIC X(16)  VALUE "spo2".
000980     05  FILLER PIC X(16)  VALUE "o2 sat".
000990     05  FILLER PIC X(16)  VALUE "weight".
001000
001010 01  NUM-TABLE-AREA REDEFINES NUM-LOADER.
001020     05  NUM-ENTRY OCCURS 38 TIMES INDEXED BY NUM-IDX
001030                              PIC X(16).
001040
001050 01  LIT-LOADER.
001060     05  FILLER PIC X(24)  VALUE "on room air".
001070     05  FILLER PIC X(24)  VALUE "ra".
001080     05  FILLER PIC X(24)  VALUE "on oxygen".
001090     05  FILLER PIC X(24)  VALUE "nc".
001100     05  FILLER PIC X(24)  VALUE "nasal cannula".
001110     05  FILLER PIC X(24)  VALUE "x-ray".
001120     05  FILLER PIC X(24)  VALUE "xray".
001130     05  FILLER PIC X(24)  VALUE "radiograph".
001140     05  FILLER PIC X(24)  VALUE "ct scan".
001150     05  FILLER PIC X(24)  VALUE "ct".
001160     05  FILLER PIC X(24)  VALUE "computed tomography".
001170     05  FILLER PIC X(24)  VALUE "mri".
001180     05  FILLER PIC X(24)  VALUE "magnetic resonance".
001190     05  FILLER PIC X(24)  VALUE "ultrasound".
001200     05  FILLER PIC X(24)  VALUE "us".
001210     05  FILLER PIC X(24)  VALUE "sonogram".
001220     05  FILLER PIC X(24)  VALUE "echocardiogram".
001230     05  FILLER PIC X(24)  VALUE "echo".
001240     05  FILLER PIC X(24)  VALUE "pneumonia".
001250     05  FILLER PIC X(24)  VALUE "infiltrate".
001260     05  FILLER PIC X(24)  VALUE "consolidation".
001270     05  FILLER PIC X(24)  VALUE "pleural effusion".
001280     05  FILLER PIC X(24)  VALUE "on ceftriaxone".
001290     05  FILLER PIC X(24)  VALUE "on zosyn".
001300     05  FILLER PIC X(24)  VALUE "on vanco".
001310     05  FILLER PIC X(24)  VALUE "on vancomycin".
001320     05  FILLER PIC X(24)  VALUE "on azithro".
001330     05  FILLER PIC X(24)  VALUE "on azithromycin".
001340     05  FILLER PIC X(24)  VALUE "on levofloxacin".
001350     05  FILLER PIC X(24)  VALUE "on augmentin".
001360     05  FILLER PIC X(24)  VALUE "on amox".
001370     05  FILLER PIC X(24)  VALUE "on penicillin".
001380     05  FILLER PIC X(24)  VALUE "on doxycycline".
001390     05  FILLER PIC X(24)  VALUE "on lasix".
001400     05  FILLER PIC X(24)  VALUE "on furosemide".
001410     05  FILLER PIC X(24)  VALUE "on torsemide".
001420     05  FILLER PIC X(24)  VALUE "on bumetanide".
001430     05  FILLER PIC X(24)  VALUE "on insulin".
001440     05  FILLER PIC X(24)  VALUE "insulin glargine".
001450     05  FILLER PIC X(24)  VALUE "insulin lispro".
001460     05  FILLER PIC X(24)  VALUE "insulin aspart".
001470     05  FILLER PIC X(24)  VALUE "insulin detemir".
001480     05  FILLER PIC X(24)  VALUE "insulin nph".
001490     05  FILLER PIC X(24)  VALUE "on o2".
001500     05  FILLER PIC X(24)  VALUE "on high-flow".
001510     05  FILLER PIC X(24)  VALUE "requiring oxygen".
001520     05  FILLER PIC X(24)  VALUE "mechanical ventilation".
001530     05  FILLER PIC X(24)  VALUE "intubated".
001540     05  FILLER PIC X(24)  VALUE "on ventilator".
001550
001560 01  LIT-TABLE-AREA REDEFINES LIT-LOADER.
001570     05  LIT-ENTRY OCCURS 49 TIMES INDEXED BY LIT-IDX
001580                              PIC X(24).
001590
001600 01  SCAN-FIELDS.
001610     05  MARKER-60        PIC X(60).
001620     05  MARKER-LEN       PIC S9(4) COMP.
001630     05  NEXT-POS         PIC S9(4) COMP.
001640     05  SKIP-CT          PIC S9(4) COMP.
001650     05  VALUE-BUF        PIC X(20).
001660     05  VALUE-LEN        PIC S9(4) COMP.
001670     05  VALUE-CT         PIC S9(4) COMP.
001680     05  VALUE-STOP-SW    PIC X(1).
001690         88  VALUE-STOP       VALUE "Y".
001700     05  ONE-CHAR         PIC X(1).
001710     05  TOKEN-BUF        PIC X(40).
001720     05  TOKEN-BUF-CHARS REDEFINES TOKEN-BUF
001730                              PIC X(1) OCCURS 40 TIMES.
001740     05  FILLER               PIC X(04).
001750
001760 01  FOUND-FIELDS.
001770     05  FOUND-SW         PIC X(1).
001780         88  FOUND            VALUE "Y".
001790     05  FOUND-POS        PIC S9(4) COMP.
001800
001810 01  LEN-FIELDS.
001820     05  LEN-WORK         PIC X(60).
001830     05  LEN-RESULT       PIC S9(4) COMP.
001840
001850 01  DUP-FIELDS.
001860     05  DUP-SW           PIC X(1).
001870         88  IS-DUP           VALUE "Y".
001880
001890 01  TOKEN-COUNT          PIC S9(4) COMP VALUE ZERO.
001900 01  TOKEN-TABLE.
001910     05  TOKEN-ENTRY PIC X(40) OCCURS 40 TIMES INDEXED BY
001920                              TOKEN-IDX.
001930
001940 01  SORT-FIELDS.
001950     05  SWAP-SW          PIC X(1).
001960         88  SWAP-MADE        VALUE "Y".
001970     05  TEMP-TOKEN       PIC X(40).
001980     05  I                PIC S9(4) COMP.
001990     05  J                PIC S9(4) COMP.
002000
002010 01  OUT-FIELDS.
002020     05  OUT-COUNT        PIC S9(4) COMP.
002030     05  OUT-IDX          PIC S9(4) COMP.
002040     05  CUR-LEN          PIC S9(4) COMP.
002050
002060 LINKAGE SECTION.
002070 01  NOTE-TEXT             PIC X(600).
002080 01  SUPPORT-TEXT          PIC X(80).
002090
002100 PROCEDURE DIVISION USING NOTE-TEXT, SUPPORT-TEXT.
002110
002120 000-MAINLINE.
002130     MOVE ZERO TO TOKEN-COUNT.
002140     MOVE SPACES TO SUPPORT-TEXT.
002150     PERFORM 100-SCAN-NUM-MARKERS THRU 100-EXIT
002160         VARYING NUM-IDX FROM 1 BY 1
002170         UNTIL NUM-IDX > 38.
002180     PERFORM 200-SCAN-LIT-MARKERS THRU 200-EXIT
002190         VARYING LIT-IDX FROM 1 BY 1
002200         UNTIL LIT-IDX > 49.
002210     IF TOKEN-COUNT > ZERO
002220         PERFORM 400-SORT-TOKENS THRU 400-EXIT
002230         PERFORM 500-BUILD-OUTPUT THRU 500-EXIT
002240     ELSE
002250         MOVE "*NO SUPPORTING DATA" TO SUPPORT-TEXT.
002260 000-EXIT.
002270     GOBACK.
002280
002290 100-SCAN-NUM-MARKERS.
002300     MOVE SPACES TO MARKER-60.
002310     MOVE NUM-ENTRY(NUM-IDX) TO MARKER-60(1:16).
002320     MOVE "N" TO FOUND-SW.
002330     MOVE ZERO TO FOUND-POS.
002340     CALL "PHRFIND" USING NOTE-TEXT, MARKER-60, "I",
002350         1, FOUND-SW, FOUND-POS.
002360     IF NOT FOUND
002370         GO TO 100-EXIT.
002380     PERFORM 110-GET-MARKER-LEN THRU 110-EXIT.
002390     COMPUTE NEXT-POS = FOUND-POS + MARKER-LEN.
002400     PERFORM 120-SKIP-SEPARATOR THRU 120-EXIT.
002410     PERFORM 130-CAPTURE-VALUE THRU 130-EXIT.
002420     IF VALUE-LEN = ZERO
002430         GO TO 100-EXIT.
002440     PERFORM 140-ADD-NUM-TOKEN THRU 140-EXIT.
002450 100-EXIT.
002460     EXIT.
002470
002480 110-GET-MARKER-LEN.
002490     MOVE MARKER-60 TO LEN-WORK.
002500     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
002510     MOVE LEN-RESULT TO MARKER-LEN.
002520 110-EXIT.
002530     EXIT.
002540
002550 120-SKIP-SEPARATOR.
002560     MOVE ZERO TO SKIP-CT.
002570     PERFORM 125-SKIP-ONE-SEP THRU 125-EXIT
002580         UNTIL SKIP-CT >= 3
002590         OR NEXT-POS > 600.
002600 120-EXIT.
002610     EXIT.
002620
002630 125-SKIP-ONE-SEP.
002640     IF NOTE-TEXT(NEXT-POS:1) = SPACE
002650        OR NOTE-TEXT(NEXT-POS:1) = "="
002660        OR NOTE-TEXT(NEXT-POS:1) = ":"
002670         ADD 1 TO NEXT-POS
002680         ADD 1 TO SKIP-CT
002690     ELSE
002700         MOVE 3 TO SKIP-CT.
002710 125-EXIT.
002720     EXIT.
002730
002740 130-CAPTURE-VALUE.
002750     MOVE SPACES TO VALUE-BUF.
002760     MOVE ZERO TO VALUE-CT.
002770     MOVE "N" TO VALUE-STOP-SW.
002780     PERFORM 135-CAPTURE-ONE-CHAR THRU 135-EXIT
002790         UNTIL VALUE-CT >= 12
002800         OR NEXT-POS > 600
002810         OR VALUE-STOP.
002820     MOVE VALUE-CT TO VALUE-LEN.
002830 130-EXIT.
002840     EXIT.
002850
002860 135-CAPTURE-ONE-CHAR.
002870     MOVE NOTE-TEXT(NEXT-POS:1) TO ONE-CHAR.
002880     IF ONE-CHAR NOT NUMERIC
002890        AND ONE-CHAR NOT = "."
002900        AND ONE-CHAR NOT = "/"
002910        AND ONE-CHAR NOT = "%"
002920         MOVE "Y" TO VALUE-STOP-SW
002930         GO TO 135-EXIT.
002940     ADD 1 TO VALUE-CT.
002950     MOVE ONE-CHAR TO VALUE-BUF(VALUE-CT:1).
002960     ADD 1 TO NEXT-POS.
002970 135-EXIT.
002980     EXIT.
002990
003000 140-ADD-NUM-TOKEN.
003010     MOVE SPACES TO TOKEN-BUF.
003020     STRING MARKER-60(1:MARKER-LEN) DELIMITED BY SIZE
003030         " " DELIMITED BY SIZE
003040         VALUE-BUF(1:VALUE-LEN) DELIMITED BY SIZE
003050         INTO TOKEN-BUF.
003060     PERFORM 600-ADD-UNIQUE-TOKEN THRU 600-EXIT.
003070 140-EXIT.
003080     EXIT.
003090
003100 200-SCAN-LIT-MARKERS.
003110     MOVE SPACES TO MARKER-60.
003120     MOVE LIT-ENTRY(LIT-IDX) TO MARKER-60(1:24).
003130     MOVE "N" TO FOUND-SW.
003140     MOVE ZERO TO FOUND-POS.
003150     CALL "PHRFIND" USING NOTE-TEXT, MARKER-60, "I",
003160         1, FOUND-SW, FOUND-POS.
003170     IF FOUND
003180         PERFORM 210-ADD-LIT-TOKEN THRU 210-EXIT.
003190 200-EXIT.
003200     EXIT.
003210
003220 210-ADD-LIT-TOKEN.
003230     PERFORM 110-GET-MARKER-LEN THRU 110-EXIT.
003240     MOVE SPACES TO TOKEN-BUF.
003250     MOVE MARKER-60(1:MARKER-LEN) TO
003260         TOKEN-BUF(1:MARKER-LEN).
003270     PERFORM 600-ADD-UNIQUE-TOKEN THRU 600-EXIT.
003280 210-EXIT.
003290     EXIT.
003300
003310 400-SORT-TOKENS.
003320     MOVE "Y" TO SWAP-SW.
003330     PERFORM 410-BUBBLE-PASS THRU 410-EXIT
003340         UNTIL NOT SWAP-MADE.
003350 400-EXIT.
003360     EXIT.
003370
003380 410-BUBBLE-PASS.
003390     MOVE "N" TO SWAP-SW.
003400     PERFORM 420-COMPARE-SWAP THRU 420-EXIT
003410         VARYING I FROM 1 BY 1
003420         UNTIL I >= TOKEN-COUNT.
003430 410-EXIT.
003440     EXIT.
003450
003460 420-COMPARE-SWAP.
003470     COMPUTE J = I + 1.
003480     IF TOKEN-ENTRY(I) > TOKEN-ENTRY(J)
003490         MOVE TOKEN-ENTRY(I) TO TEMP-TOKEN
003500         MOVE TOKEN-ENTRY(J) TO TOKEN-ENTRY(I)
003510         MOVE TEMP-TOKEN TO TOKEN-ENTRY(J)
003520         MOVE "Y" TO SWAP-SW.
003530 420-EXIT.
003540     EXIT.
003550
003560 500-BUILD-OUTPUT.
003570     MOVE SPACES TO SUPPORT-TEXT.
003580     MOVE ZERO TO CUR-LEN.
003590     IF TOKEN-COUNT > 4
003600         MOVE 4 TO OUT-COUNT
003610     ELSE
003620         MOVE TOKEN-COUNT TO OUT-COUNT.
003630     PERFORM 510-APPEND-ONE-TOKEN THRU 510-EXIT
003640         VARYING OUT-IDX FROM 1 BY 1
003650         UNTIL OUT-IDX > OUT-COUNT.
003660 500-EXIT.
003670     EXIT.
003680
003690 510-APPEND-ONE-TOKEN.
003700     MOVE TOKEN-ENTRY(OUT-IDX) TO LEN-WORK.
003710     PERFORM 900-GET-LEN-OF-WORK THRU 900-EXIT.
003720     IF OUT-IDX > 1
003730         MOVE ", " TO SUPPORT-TEXT(CUR-LEN + 1:2)
003740         ADD 2 TO CUR-LEN.
003750     MOVE TOKEN-ENTRY(OUT-IDX)(1:LEN-RESULT) TO
003760         SUPPORT-TEXT(CUR-LEN + 1:LEN-RESULT).
003770     ADD LEN-RESULT TO CUR-LEN.
003780 510-EXIT.
003790     EXIT.
003800
003810 600-ADD-UNIQUE-TOKEN.
003820     MOVE "N" TO DUP-SW.
003830     PERFORM 610-CHECK-ONE-EXISTING THRU 610-EXIT
003840         VARYING TOKEN-IDX FROM 1 BY 1
003850         UNTIL TOKEN-IDX > TOKEN-COUNT
003860            OR IS-DUP.
003870     IF IS-DUP
003880         GO TO 600-EXIT.
003890     IF TOKEN-COUNT >= 40
003900         GO TO 600-EXIT.
003910     ADD 1 TO TOKEN-COUNT.
003920     MOVE TOKEN-BUF TO TOKEN-ENTRY(TOKEN-COUNT).
003930 600-EXIT.
003940     EXIT.
003950
003960 610-CHECK-ONE-EXISTING.
003970     IF TOKEN-ENTRY(TOKEN-IDX) = TOKEN-BUF
003980         MOVE "Y" TO DUP-SW.
003990 610-EXIT.
004000     EXIT.
004010
004020 900-GET-LEN-OF-WORK.
004030     MOVE 60 TO LEN-RESULT.
004040     PERFORM 910-BACK-UP-WORK THRU 910-EXIT
004050         UNTIL LEN-RESULT < 1
004060         OR LEN-WORK(LEN-RESULT:1) NOT = SPACE.
004070 900-EXIT.
004080     EXIT.
004090
004100 910-BACK-UP-WORK.
004110     SUBTRACT 1 FROM LEN-RESULT.
004120 910-EXIT.
004130     EXIT.
004140
