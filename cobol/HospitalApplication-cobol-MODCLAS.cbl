000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  MODCLAS.
000130 AUTHOR. R. OKONKWO-BAEZ.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 03/18/91.
000160 DATE-COMPILED. 03/18/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    C H A N G E   L O G
000200*  03/18/91  ROB  ORIGINAL - REPLACES CLCLBCST'S OLD LAB/EQUIPMENT
000210*                 COST BRANCH WITH THE CODING DEPT'S MODIFIER
000220*                 (ACUITY/CONTROL-STATUS) WORD LIST.
000230*  08/02/91  ROB  ADDED "AT GOAL" AND "OUT OF CONTROL" PER THE
000240*                 DIABETES CLINIC'S PHRASE LIST.
000250*  01/14/93  ROB  CATEGORY ORDER LOCKED DOWN BY THE CODING
000260*                 SUPERVISOR - "CONTROLLED" MUST BE CHECKED BEFORE
000270*                 "UNCONTROLLED" SO "POORLY CONTROLLED" NOTES
000280*                 STILL COME BACK AS CONTROLLED.  DO NOT REORDER.
000290*  09/09/98  MLR  Y2K REVIEW - NO DATE FIELDS.  NO CHANGE REQUIRED.
000300*  06/14/01  MLR  ADDED "WELLCONTROLLED" (NO HYPHEN, NO SPACE) -
000310*                 TRANSCRIPTIONISTS RUN THE WORD TOGETHER. REQ 6118.
000320*  04/02/07  DSK  REBUILT ON PHRFIND FOR THE NEW CMS PROBLEM LIST
000330*                 JOB (CMSIFY) - REPLACES THE OLD IN-LINE INSPECT
000340*                 LOGIC THAT COULDN'T SEE WORD BOUNDARIES. REQ 7740.
000350******************************************************************
000360*    RETURNS THE MODIFIER (ACUITY / CONTROL-STATUS) LABEL FOR ONE
000370*    NOTE.  CATEGORIES ARE TESTED IN THE FIXED PRIORITY ORDER
000380*    BELOW; THE FIRST CATEGORY WITH A MATCHING TRIGGER WINS.
000390******************************************************************
000400
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-390.
000440 OBJECT-COMPUTER. IBM-390.
000450 SPECIAL-NAMES.
000460     CLASS WORD-CHAR IS "A" THRU "Z" "0" THRU "9".
000470
000480 INPUT-OUTPUT SECTION.
000490
000500 DATA DIVISION.
000510 FILE SECTION.
000520
000530 WORKING-STORAGE SECTION.
000540 01  CAT-LOADER.
000550     05  FILLER PIC X(20)  VALUE "acute on chronic".
000560     05  FILLER PIC X(160) VALUE
000570         "acute on chronic|acute-and-chronic|acute and chronic|exac
000580-        "erbation of chronic#".
000590     05  FILLER PIC X(20)  VALUE "acute".
000600     05  FILLER PIC X(160) VALUE
000610         "acute|sudden|new|new onset|abrupt onset|rapid onset|recen
000620-        "t onset#".
000630     05  FILLER PIC X(20)  VALUE "chronic".
000640     05  FILLER PIC X(160) VALUE
000650         "chronic|hx of|history of|long-standing|long standing|pers
000660-        "istent#".
000670     05  FILLER PIC X(20)  VALUE "decompensated".
000680     05  FILLER PIC X(160) VALUE
000690         "decompensated|exacerbation|worsening|worsened|flare|deter
000700-        "iorating|deteriorated|deterioration#".
000710     05  FILLER PIC X(20)  VALUE "controlled".
000720     05  FILLER PIC X(160) VALUE
000730         "well-controlled|well controlled|wellcontrolled|adequately
000740-        " controlled|controlled|at goal#".
000750     05  FILLER PIC X(20)  VALUE "uncontrolled".
000760     05  FILLER PIC X(160) VALUE
000770         "poorly controlled|uncontrolled|suboptimally controlled|ou
000780-        "t of control#".
000790     05  FILLER PIC X(20)  VALUE "resolving".
000800     05  FILLER PIC X(160) VALUE
000810         "improving|improved|resolving|resolved|recovering|recovery
000820-        "#".
000830     05  FILLER PIC X(20)  VALUE "compensated".
000840     05  FILLER PIC X(160) VALUE "compensated|stable|baseline#".
000850     05  FILLER PIC X(20)  VALUE "infectious".
000860     05  FILLER PIC X(160) VALUE
000870         "infected|infection|sepsis|inflammation|inflamed#".
000880     05  FILLER PIC X(20)  VALUE "neoplastic".
000890     05  FILLER PIC X(160) VALUE
000900         "cancer|malignant|malignancy|tumor|metastasis|metastatic#".
000910     05  FILLER PIC X(20)  VALUE "traumatic".
000920     05  FILLER PIC X(160) VALUE
000930         "trauma|fracture|laceration|contusion#".
000940     05  FILLER PIC X(20)  VALUE "unspecified".
000950     05  FILLER PIC X(160) VALUE
000960         "unspecified|not specified|unknown|unclear#".
000970
000980 01  CAT-TABLE-AREA REDEFINES CAT-LOADER.
000990     05  CAT-ENTRY OCCURS 12 TIMES INDEXED BY CAT-IDX.
001000         10  CAT-LABEL       PIC X(20).
001010         10  CAT-TRIGGERS    PIC X(160).
001020
001030 01  SCAN-FIELDS.
001040     05  TRIG-LIST       PIC X(160).
001050     05  TRIG-LIST-HALVES REDEFINES TRIG-LIST.
001060         10  TRIG-LIST-FIRST-80  PIC X(80).
001070         10  TRIG-LIST-LAST-80   PIC X(80).
001080     05  PTR             PIC S9(4) COMP.
001090     05  ONE-TRIG        PIC X(60).
001100     05  ONE-TRIG-CHARS REDEFINES ONE-TRIG
001110                             PIC X(1) OCCURS 60 TIMES.
001120     05  TILDE-CT        PIC S9(4) COMP.
001130     05  TRIG-A          PIC X(60).
001140     05  TRIG-B          PIC X(60).
001150     05  A-FOUND-POS     PIC S9(4) COMP.
001160     05  B-FOUND-POS     PIC S9(4) COMP.
001170     05  B-START         PIC S9(4) COMP.
001180     05  CAT-HIT-SW      PIC X(1).
001190         88  CAT-HIT         VALUE "Y".
001200         88  CAT-NOT-HIT     VALUE "N".
001210     05  FILLER              PIC X(04).
001220
001230 01  FOUND-FIELDS.
001240     05  FOUND-SW        PIC X(1).
001250         88  FOUND           VALUE "Y".
001260     05  FOUND-POS       PIC S9(4) COMP.
001270
001280 LINKAGE SECTION.
001290 01  NOTE-TEXT            PIC X(600).
001300 01  MODIFIER-LABEL       PIC X(20).
001310
001320 PROCEDURE DIVISION USING NOTE-TEXT, MODIFIER-LABEL.
001330
001340 000-MAINLINE.
001350     MOVE SPACES TO MODIFIER-LABEL.
001360     PERFORM 100-SCAN-CATEGORIES THRU 100-EXIT
001370         VARYING CAT-IDX FROM 1 BY 1
001380         UNTIL CAT-IDX > 12
001390            OR MODIFIER-LABEL NOT = SPACES.
001400     IF MODIFIER-LABEL = SPACES
001410         MOVE "unspecified" TO MODIFIER-LABEL.
001420 000-EXIT.
001430     GOBACK.
001440
001450 100-SCAN-CATEGORIES.
001460     MOVE "N" TO CAT-HIT-SW.
001470     MOVE CAT-TRIGGERS(CAT-IDX) TO TRIG-LIST.
001480     MOVE 1 TO PTR.
001490     PERFORM 110-SCAN-ONE-TRIGGER THRU 110-EXIT
001500         UNTIL PTR > 160 OR CAT-HIT.
001510     IF CAT-HIT
001520         MOVE CAT-LABEL(CAT-IDX) TO MODIFIER-LABEL.
001530 100-EXIT.
001540     EXIT.
001550
001560 110-SCAN-ONE-TRIGGER.
001570     MOVE SPACES TO ONE-TRIG.
001580     UNSTRING TRIG-LIST DELIMITED BY "|" OR "#"
001590         INTO ONE-TRIG
001600         WITH POINTER PTR.
001610     IF ONE-TRIG = SPACES
001620         MOVE 161 TO PTR
001630         GO TO 110-EXIT.
001640
001650     MOVE ZERO TO TILDE-CT.
001660     INSPECT ONE-TRIG TALLYING TILDE-CT FOR ALL "~".
001670     IF TILDE-CT > ZERO
001680         PERFORM 120-TEST-TWO-PART THRU 120-EXIT
001690     ELSE
001700         PERFORM 130-TEST-ONE-PART THRU 130-EXIT.
001710 110-EXIT.
001720     EXIT.
001730
001740 120-TEST-TWO-PART.
001750     MOVE SPACES TO TRIG-A, TRIG-B.
001760     UNSTRING ONE-TRIG DELIMITED BY "~"
001770         INTO TRIG-A, TRIG-B.
001780     MOVE "N" TO FOUND-SW.
001790     MOVE ZERO TO FOUND-POS.
001800     CALL "PHRFIND" USING NOTE-TEXT, TRIG-A, "I",
001810         1, FOUND-SW, FOUND-POS.
001820     IF NOT FOUND
001830         GO TO 120-EXIT.
001840     MOVE FOUND-POS TO A-FOUND-POS.
001850     COMPUTE B-START = A-FOUND-POS + 1.
001860     MOVE "N" TO FOUND-SW.
001870     MOVE ZERO TO FOUND-POS.
001880     CALL "PHRFIND" USING NOTE-TEXT, TRIG-B, "I",
001890         B-START, FOUND-SW, FOUND-POS.
001900     IF FOUND
001910         MOVE "Y" TO CAT-HIT-SW.
001920 120-EXIT.
001930     EXIT.
001940
001950 130-TEST-ONE-PART.
001960     MOVE "N" TO FOUND-SW.
001970     MOVE ZERO TO FOUND-POS.
001980     CALL "PHRFIND" USING NOTE-TEXT, ONE-TRIG, "I",
001990         1, FOUND-SW, FOUND-POS.
002000     IF FOUND
002010         MOVE "Y" TO CAT-HIT-SW.
002020 130-EXIT.
002030     EXIT.
