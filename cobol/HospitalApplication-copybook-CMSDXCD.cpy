000100******************************************************************
000200*  CMSDXCD  -  DIAGNOSIS CODE REFERENCE RECORD                  *
000300*  FILE DXCODES - CODING DEPT'S ICD-10 CROSSWALK EXTRACT.       *
000400*  LOADED ONCE AT START OF RUN INTO DX-CODE-TABLE IN CMSIFY,    *
000500*  SEARCHED BY DX-LONG-IN FOR EACH DIAGNOSIS ON THE NOTE.       *
000600******************************************************************
000700 01  DXCODE-INPUT-REC                                   PIC X(98).
000800
000900 01  DXCODE-INPUT-FIELDS REDEFINES DXCODE-INPUT-REC.
001000     05  DX-CODE-IN                                     PIC X(08).
001100     05  DX-SHORT-IN                                    PIC X(30).
001200     05  DX-LONG-IN                                     PIC X(60).
